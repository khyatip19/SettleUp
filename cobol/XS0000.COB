000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0000                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   MAIN CONTROL RUN - GROUP AND MEMBER MASTER-FILE   *
000070*              MAINTENANCE.  READS A STREAM OF GROUP-MAINTENANCE *
000080*              TRANSACTIONS AND DISPATCHES BY TRANSACTION CODE - *
000090*              'G' CREATES A NEW GROUP WITH AN EMPTY ROSTER,     *
000100*              'M' APPENDS ONE MEMBER TO AN EXISTING GROUP'S     *
000110*              ROSTER.  THIS IS THE FIRST PROGRAM OF A RUN - THE *
000120*              GROUP MASTER MUST EXIST BEFORE XS0001/XS0002/     *
000130*              XS0004/XS0005/XS0006 CAN REFERENCE A GROUP.       *
000140*                                                                *
000150*----------------------------------------------------------------*
000160* CHANGE LOG                                                     *
000170*   19900911  RHM  ORIGINAL LAYOUT - TICKET SU-0002               *
000180*   19930512  DKP  SEQ CONTROL REC NOW SHARED WITH XS0001/XS0002/ *
000190*                  XS0004 - TICKET SU-0138                       *
000200*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000210*                  TICKET SU-Y2K-004                             *
000220*   20000403  FLB  CREATE-GROUP NOW DRAWS GROUP-ID FROM XSSEQC -  *
000230*                  WAS HARD-CODED TO THE TRANSACTION'S OWN        *
000240*                  GROUP-ID FIELD, WHICH THE FRONT END NEVER      *
000250*                  ACTUALLY SUPPLIED - TICKET SU-0251             *
000260*   20010822  NTG  ADD-MEMBER NOW FATAL IF ROSTER IS FULL (50     *
000270*                  MEMBERS) RATHER THAN SILENTLY DROPPING THE     *
000280*                  MEMBER - TICKET SU-0297                       *
000290*   20030714  DKP  300-MAINTAIN-GROUP RECODED FROM EVALUATE TO    *
000300*                  THE IF/GO TO DISPATCH THIS SHOP USES          *
000310*                  ELSEWHERE ON TRAN-CODE SWITCHES - SU-0318     *
000320*----------------------------------------------------------------*
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.    XS0000.
000350 AUTHOR.        R H MARTINDALE.
000360 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000370 DATE-WRITTEN.  SEPTEMBER 1990.
000380 DATE-COMPILED.
000390 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.    IBM-PC.
000440 OBJECT-COMPUTER.    IBM-PC.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT XS-GROUP-MASTER  ASSIGN TO GRPMAST
000520            ORGANIZATION IS RELATIVE
000530            ACCESS MODE IS RANDOM
000540            RELATIVE KEY IS WS-GROUP-RRN
000550            FILE STATUS IS WS-GROUP-STATUS.
000560     SELECT XS-SEQ-CTL       ASSIGN TO SEQCTL
000570            ORGANIZATION IS RELATIVE
000580            ACCESS MODE IS RANDOM
000590            RELATIVE KEY IS WS-SEQ-RRN
000600            FILE STATUS IS WS-SEQ-STATUS.
000610     SELECT XS-GMNT-TRAN     ASSIGN TO GMNTTRN
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS IS WS-TRAN-STATUS.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  XS-GROUP-MASTER
000680     LABEL RECORDS ARE STANDARD.
000690     COPY XSGRPM.
000700
000710 FD  XS-SEQ-CTL
000720     LABEL RECORDS ARE STANDARD.
000730     COPY XSSEQC.
000740
000750 FD  XS-GMNT-TRAN
000760     LABEL RECORDS ARE STANDARD.
000770     COPY XSGMNT.
000780
000790 WORKING-STORAGE SECTION.
000800*----------------------------------------------------------------*
000810*                      FILE STATUS SWITCHES                      *
000820*----------------------------------------------------------------*
000830 01  WS-FILE-STATUSES.
000840     05  WS-GROUP-STATUS             PIC X(02) VALUE '00'.
000850         88  WS-GROUP-OK                 VALUE '00'.
000860         88  WS-GROUP-NOTFND             VALUE '23'.
000870     05  WS-SEQ-STATUS               PIC X(02) VALUE '00'.
000880         88  WS-SEQ-OK                   VALUE '00'.
000890     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
000900         88  WS-TRAN-OK                  VALUE '00'.
000910         88  WS-TRAN-EOF                 VALUE '10'.
000920     05  FILLER                      PIC X(10).
000930
000940*----------------------------------------------------------------*
000950*                       RELATIVE KEY FIELDS                      *
000960*----------------------------------------------------------------*
000970 01  WS-KEYS.
000980     05  WS-GROUP-RRN                PIC 9(09) COMP.
000990     05  WS-SEQ-RRN                  PIC 9(09) COMP VALUE 1.
001000     05  FILLER                      PIC X(08).
001010
001020*----------------------------------------------------------------*
001030*                      WORKING ACCUMULATORS                      *
001040*----------------------------------------------------------------*
001050 01  WS-WORK-FIELDS.
001060     05  WS-NEW-GROUP-ID             PIC 9(09).
001070     05  WS-GROUPS-CREATED           PIC 9(07) COMP VALUE 0.
001080     05  WS-MEMBERS-ADDED            PIC 9(07) COMP VALUE 0.
001090     05  FILLER                      PIC X(10).
001100*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001110*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001120 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001130
001140*----------------------------------------------------------------*
001150*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001160*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001170*----------------------------------------------------------------*
001180 01  WS-RUN-DATE-YYMMDD.
001190     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001200     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001210     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001220     05  FILLER                      PIC X(02).
001230
001240 01  WS-RUN-DATE.
001250     05  WS-RUN-CCYY.
001260         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001270         10  WS-RUN-CCYY-YY          PIC 9(02).
001280     05  WS-RUN-MM                   PIC 9(02).
001290     05  WS-RUN-DD                   PIC 9(02).
001300     05  FILLER                      PIC X(02).
001310 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001320
001330 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001340     88  WS-END-OF-TRAN                 VALUE 'Y'.
001350
001360 01  WS-ABEND-MESSAGE.
001370     05  WS-ABEND-TEXT               PIC X(60).
001380     05  WS-ABEND-KEY-VALUE          PIC X(09).
001390     05  FILLER                      PIC X(11).
001400
001410 PROCEDURE DIVISION.
001420*----------------------------------------------------------------*
001430*   000-MAIN-LINE  -  STANDARD DRIVER FOR THIS SUITE - PRIME THE  *
001440*   READ, THEN PROCESS/READ-NEXT UNTIL THE TRAILER SWITCH TRIPS.  *
001450*   EVERY PROGRAM IN THE SETTLEUP BATCH CHAIN FOLLOWS THIS SAME   *
001460*   READ-AHEAD SHAPE SO A MAINTAINER ONLY HAS TO LEARN IT ONCE.   *
001470*----------------------------------------------------------------*
001480 000-MAIN-LINE.
001490     PERFORM 100-INITIALIZE
001500         THRU 100-EXIT
001510     PERFORM 200-READ-GMNT-TRAN
001520         THRU 200-EXIT
001530     PERFORM 300-MAINTAIN-GROUP
001540         THRU 300-EXIT
001550         UNTIL WS-END-OF-TRAN
001560     PERFORM 900-TERMINATE
001570         THRU 900-EXIT
001580     STOP RUN.
001590
001600*----------------------------------------------------------------*
001610*   100-INITIALIZE  -  OPENS THE THREE FILES THIS PROGRAM TOUCHES *
001620*   AND POSITIONS THE SEQ-CTL RECORD (RRN 1) SO 400-CREATE-GROUP  *
001630*   CAN REWRITE THE NEXT-GROUP-ID COUNTER WITHOUT A SEPARATE      *
001640*   READ EVERY TIME A 'G' TRANSACTION ARRIVES.  THE CENTURY       *
001650*   WINDOWING BELOW (YY < 50 IS 20XX, ELSE 19XX) WAS ADDED UNDER  *
001660*   TICKET SU-Y2K-004 AND IS GOOD UNTIL THIS SHOP RETIRES RUN     *
001670*   DATES ENTIRELY - IT IS NOT PART OF THE GROUP/MEMBER LAYOUT.   *
001680*----------------------------------------------------------------*
001690 100-INITIALIZE.
001700     OPEN I-O   XS-GROUP-MASTER
001710     OPEN I-O   XS-SEQ-CTL
001720     OPEN INPUT XS-GMNT-TRAN
001730     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
001740*    WINDOW THE TWO-DIGIT YEAR ACCEPTED FROM THE OPERATING
001750*    SYSTEM INTO A FOUR-DIGIT CENTURY/YEAR PAIR - SEE BANNER.
001760     IF WS-RUN-YY-OF-YYMMDD < 50
001770         MOVE 20 TO WS-RUN-CCYY-CENTURY
001780     ELSE
001790         MOVE 19 TO WS-RUN-CCYY-CENTURY
001800     END-IF
001810     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
001820     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
001830     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
001840     DISPLAY 'XS0000 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X
001850*    THE SEQ-CTL FILE HOLDS ONE RECORD AT RRN 1 - THE NEXT
001860*    GROUP-ID AND NEXT EXPENSE/SPLIT-ID COUNTERS SHARED ACROSS
001870*    XS0000/XS0001/XS0002/XS0004 - TICKET SU-0138.
001880     MOVE 1 TO WS-SEQ-RRN
001890     READ XS-SEQ-CTL
001900         INVALID KEY
001910*            SEQ-CTL MUST BE PRE-LOADED BY THE OPERATOR BEFORE
001920*            THE FIRST RUN - MISSING RECORD IS FATAL, NOT A
001930*            CONDITION THIS PROGRAM KNOWS HOW TO REPAIR.
001940             GO TO 910-ABEND-FATAL.
001950 100-EXIT.
001960     EXIT.
001970
001980*----------------------------------------------------------------*
001990*   200-READ-GMNT-TRAN  -  READS ONE GROUP-MAINTENANCE TRANSACTION*
002000*   CARD.  AT-END SETS THE TRAILER SWITCH TESTED BY 000-MAIN-LINE *
002010*   - THIS PARAGRAPH NEVER ABENDS, AN EMPTY TRAN FILE IS A VALID  *
002020*   (IF USELESS) RUN.                                             *
002030*----------------------------------------------------------------*
002040 200-READ-GMNT-TRAN.
002050     READ XS-GMNT-TRAN
002060         AT END
002070             MOVE 'Y' TO WS-END-OF-TRAN-SW
002080         NOT AT END
002090             ADD 1 TO WS-RECS-READ.
002100 200-EXIT.
002110     EXIT.
002120
002130*----------------------------------------------------------------*
002140*   300-MAINTAIN-GROUP  -  DISPATCHES ON THE TRANSACTION CODE     *
002150*   CARRIED IN THE GROUP-MAINTENANCE TRANSACTION.  THIS SHOP HAS  *
002160*   ALWAYS HANDLED A ONE-TRANSACTION-CODE DISPATCH WITH A TEST    *
002170*   AND A GO TO RATHER THAN AN EVALUATE - SAME IDIOM AS THE CICS  *
002180*   MAP-HANDLER ROUTINES.  EACH BRANCH TARGET FALLS THROUGH INTO  *
002190*   300-CONTINUE WHEN IT IS DONE, EXCEPT THE CREATE-GROUP BRANCH, *
002200*   WHICH MUST JUMP PAST THE ADD-MEMBER CODE THAT FOLLOWS IT.     *
002210*----------------------------------------------------------------*
002220 300-MAINTAIN-GROUP.
002230     IF XSG-CREATE-GROUP
002240         GO TO 310-DISPATCH-CREATE
002250     END-IF
002260     IF XSG-ADD-MEMBER
002270         GO TO 320-DISPATCH-ADD
002280     END-IF
002290*    NEITHER TRAN CODE MATCHED - BAD INPUT, FATAL.  FALL INTO
002300*    THE ABEND PARAGRAPH DIRECTLY, THE SAME AS ANY OTHER
002310*    UNRECOVERABLE CONDITION IN THIS PROGRAM.
002320             MOVE 'INVALID TRAN CODE ON GROUP MAINT TRAN' TO
002330                 WS-ABEND-TEXT
002340             MOVE XSG-TRAN-CODE TO WS-ABEND-KEY-VALUE
002350             GO TO 910-ABEND-FATAL.
002360 310-DISPATCH-CREATE.
002370     PERFORM 400-CREATE-GROUP THRU 400-EXIT
002380     GO TO 300-CONTINUE.
002390 320-DISPATCH-ADD.
002400*    FALLS THROUGH TO 300-CONTINUE BELOW - NO GO TO NEEDED, THE
002410*    ADD-MEMBER BRANCH IS THE LAST ONE IN THE CHAIN.
002420     PERFORM 500-ADD-MEMBER THRU 500-EXIT.
002430 300-CONTINUE.
002440     PERFORM 200-READ-GMNT-TRAN
002450         THRU 200-EXIT.
002460 300-EXIT.
002470     EXIT.
002480
002490*----------------------------------------------------------------*
002500*   400-CREATE-GROUP  -  DRAWS THE NEW GROUP-ID FROM XSSEQC (SEE  *
002510*   TICKET SU-0251) AND WRITES A GROUP MASTER RECORD WITH AN      *
002520*   EMPTY ROSTER - MEMBERS ARE ADDED ONE AT A TIME BY SUBSEQUENT  *
002530*   ADD-MEMBER TRANSACTIONS.                                      *
002540*----------------------------------------------------------------*
002550 400-CREATE-GROUP.
002560*    BUMP THE SHARED NEXT-GROUP-ID COUNTER IN XSSEQC AND CLAIM
002570*    IT FOR THIS GROUP BEFORE WRITING ANYTHING - IF THE REWRITE
002580*    BELOW FAILS THE GROUP IS NOT WRITTEN EITHER, SO THE COUNTER
002590*    AND THE MASTER FILE NEVER DRIFT APART.
002600     ADD 1 TO XSS-NEXT-GROUP-ID
002610     MOVE XSS-NEXT-GROUP-ID TO WS-NEW-GROUP-ID
002620     MOVE XSS-NEXT-GROUP-ID TO WS-GROUP-RRN
002630     REWRITE XS-SEQ-CONTROL-RECORD
002640         INVALID KEY
002650             GO TO 910-ABEND-FATAL
002660*    SEQ-CTL IS SAFELY UPDATED - BUILD AND WRITE THE NEW GROUP
002670*    MASTER RECORD WITH AN EMPTY ROSTER.  XS-MEMBER-COUNT OF
002680*    ZERO IS WHAT 500-ADD-MEMBER TESTS AGAINST THE 50-MEMBER
002690*    CEILING THE FIRST TIME A MEMBER IS ADDED TO THIS GROUP.
002700     MOVE WS-NEW-GROUP-ID  TO XS-GROUP-ID
002710     MOVE XSG-GROUP-NAME   TO XS-GROUP-NAME
002720*    NEW GROUPS ARE ACTIVE, USD, EQUAL-SPLIT/MONTHLY-SETTLE
002730*    UNTIL SOMEONE CHANGES THEM - NO MAINTENANCE TRAN CURRENTLY
002740*    EXISTS TO OVERRIDE THESE DEFAULTS - SU-0331.
002750     SET XS-GROUP-ACTIVE         TO TRUE
002760     MOVE 'USD'                  TO XS-GROUP-CURRENCY-CODE
002770     SET XS-GROUP-DFLT-EQUAL     TO TRUE
002780     SET XS-GROUP-SETTLE-MONTHLY TO TRUE
002790     MOVE WS-RUN-DATE-X          TO XS-GROUP-CREATE-DTE
002800     MOVE 'XS0000'               TO XS-GROUP-CREATE-BY
002810     MOVE 0                TO XS-MEMBER-COUNT
002820     MOVE WS-RUN-DATE-X    TO XS-GROUP-LAST-MAINT-DTE
002830     MOVE 'XS0000'         TO XS-GROUP-LAST-MAINT-BY
002840     WRITE XS-GROUP-RECORD
002850         INVALID KEY
002860             GO TO 910-ABEND-FATAL
002870     ADD 1 TO WS-GROUPS-CREATED.
002880 400-EXIT.
002890     EXIT.
002900
002910*----------------------------------------------------------------*
002920*   500-ADD-MEMBER  -  READS THE NAMED GROUP, APPENDS ONE MEMBER  *
002930*   TO THE ROSTER TABLE AND REWRITES.  A ROSTER ALREADY AT THE    *
002940*   50-MEMBER MAXIMUM IS FATAL, NOT A SILENT DROP - SEE TICKET    *
002950*   SU-0297.                                                      *
002960*----------------------------------------------------------------*
002970 500-ADD-MEMBER.
002980*    THE TRANSACTION NAMES THE GROUP BY ID - NO GROUP-NAME
002990*    LOOKUP IS SUPPORTED HERE, THE FRONT END IS RESPONSIBLE FOR
003000*    RESOLVING A NAME TO AN ID BEFORE THIS TRAN IS BUILT.
003010     MOVE XSG-GROUP-ID TO WS-GROUP-RRN
003020     READ XS-GROUP-MASTER
003030         INVALID KEY
003040             MOVE 'GROUP NOT FOUND - ADD MEMBER' TO
003050                 WS-ABEND-TEXT
003060             MOVE XSG-GROUP-ID TO WS-ABEND-KEY-VALUE
003070             GO TO 910-ABEND-FATAL
003080     END-READ
003090*    TICKET SU-0297 - A FULL ROSTER USED TO DROP THE MEMBER
003100*    SILENTLY, WHICH LEFT THE FRONT END BELIEVING THE ADD HAD
003110*    SUCCEEDED.  A FULL ROSTER IS NOW FATAL SO THE OPERATOR
003120*    SEES IT AND CAN RESUBMIT AGAINST A NEW GROUP.
003130     IF XS-MEMBER-COUNT NOT < 50
003140         MOVE 'GROUP ROSTER FULL - ADD MEMBER' TO
003150             WS-ABEND-TEXT
003160         MOVE XSG-GROUP-ID TO WS-ABEND-KEY-VALUE
003170         GO TO 910-ABEND-FATAL
003180     END-IF
003190*    APPEND THE NEW MEMBER AT THE NEXT OPEN SUBSCRIPT AND
003200*    RESTAMP THE MAINTENANCE DATE/USER ON THE GROUP RECORD -
003210*    SAME TWO FIELDS 400-CREATE-GROUP STAMPS WHEN THE GROUP IS
003220*    FIRST WRITTEN.
003230     ADD 1 TO XS-MEMBER-COUNT
003240     MOVE XSG-MEMBER-ID TO XS-MEMBER-USER-ID (XS-MEMBER-COUNT)
003250     MOVE WS-RUN-DATE-X TO XS-GROUP-LAST-MAINT-DTE
003260     MOVE 'XS0000'      TO XS-GROUP-LAST-MAINT-BY
003270     REWRITE XS-GROUP-RECORD
003280         INVALID KEY
003290             GO TO 910-ABEND-FATAL
003300     ADD 1 TO WS-MEMBERS-ADDED.
003310 500-EXIT.
003320     EXIT.
003330
003340*----------------------------------------------------------------*
003350*   900-TERMINATE  -  CLOSES THE WORKING FILES AND DISPLAYS THE   *
003360*   RUN TOTALS TO THE JOB LOG SO OPERATIONS CAN BALANCE THIS RUN  *
003370*   AGAINST THE TRANSACTION COUNT ON THE SUBMITTAL SLIP.          *
003380*----------------------------------------------------------------*
003390 900-TERMINATE.
003400     CLOSE XS-GROUP-MASTER
003410     CLOSE XS-SEQ-CTL
003420     CLOSE XS-GMNT-TRAN
003430     DISPLAY 'XS0000 - GROUP MAINT TRANS READ = ' WS-RECS-READ
003440     DISPLAY 'XS0000 - GROUPS CREATED         = '
003450         WS-GROUPS-CREATED
003460     DISPLAY 'XS0000 - MEMBERS ADDED          = '
003470         WS-MEMBERS-ADDED.
003480 900-EXIT.
003490     EXIT.
003500
003510*----------------------------------------------------------------*
003520*   910-ABEND-FATAL  -  AN ADD-MEMBER TRANSACTION NAMING A GROUP  *
003530*   NOT ON FILE, A FULL ROSTER, OR AN UNRECOGNISED TRANSACTION    *
003540*   CODE IS FATAL - DISPLAY THE DIAGNOSTIC AND TERMINATE THE RUN. *
003550*----------------------------------------------------------------*
003560 910-ABEND-FATAL.
003570     DISPLAY 'XS0000 ABEND - ' WS-ABEND-TEXT
003580     DISPLAY 'XS0000 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
003590     CLOSE XS-GROUP-MASTER
003600     CLOSE XS-SEQ-CTL
003610     CLOSE XS-GMNT-TRAN
003620     MOVE 16 TO RETURN-CODE
003630     STOP RUN.
003640 910-EXIT.
003650     EXIT.
