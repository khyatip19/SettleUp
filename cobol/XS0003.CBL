000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0003                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   SPLIT STATUS MAINTENANCE - READS A STREAM OF      *
000070*              SPLIT-MAINTENANCE TRANSACTIONS, READS THE NAMED   *
000080*              SPLIT RECORD BY KEY AND APPLIES ONE OF THREE      *
000090*              ACTIONS - MARK PAID, MARK SETTLED, OR REPLACE     *
000100*              THE OWED AMOUNT.  EVERY ACTION IS AN UNCONDI-     *
000110*              TIONAL OVERWRITE-AND-REWRITE - THE LIFECYCLE IS   *
000120*              IDEMPOTENT, THERE IS NO STATE-TRANSITION CHECK.   *
000130*                                                                *
000140*----------------------------------------------------------------*
000150* CHANGE LOG                                                     *
000160*   19901203  RHM  ORIGINAL LAYOUT, PAID/SETTLED ONLY - SU-0019   *
000170*   19910715  RHM  SPLIT NOT FOUND NOW FATAL, WAS SKIP-AND-LOG -  *
000180*                  TICKET SU-0061                                *
000190*   19930811  DKP  ADDED UPDATE-AMOUNT ACTION - TICKET SU-0143    *
000200*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000210*                  TICKET SU-Y2K-004                             *
000220*   20030714  DKP  300-MAINTAIN-SPLIT RECODED FROM EVALUATE TO   *
000230*                  THE IF/GO TO DISPATCH THIS SHOP USES          *
000240*                  ELSEWHERE ON ACTION-CODE SWITCHES - SU-0318   *
000250*----------------------------------------------------------------*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    XS0003.
000280 AUTHOR.        R H MARTINDALE.
000290 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000300 DATE-WRITTEN.  DECEMBER 1990.
000310 DATE-COMPILED.
000320 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.    IBM-PC.
000370 OBJECT-COMPUTER.    IBM-PC.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000450            ORGANIZATION IS RELATIVE
000460            ACCESS MODE IS RANDOM
000470            RELATIVE KEY IS WS-SPLIT-RRN
000480            FILE STATUS IS WS-SPLIT-STATUS.
000490     SELECT XS-SMNT-TRAN     ASSIGN TO SMNTTRN
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS IS WS-TRAN-STATUS.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  XS-SPLIT-MASTER
000560     LABEL RECORDS ARE STANDARD.
000570     COPY XSSPLR.
000580
000590 FD  XS-SMNT-TRAN
000600     LABEL RECORDS ARE STANDARD.
000610     COPY XSSMNT.
000620
000630 WORKING-STORAGE SECTION.
000640*----------------------------------------------------------------*
000650*                      FILE STATUS SWITCHES                      *
000660*----------------------------------------------------------------*
000670 01  WS-FILE-STATUSES.
000680     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
000690         88  WS-SPLIT-OK                 VALUE '00'.
000700         88  WS-SPLIT-NOTFND             VALUE '23'.
000710     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
000720         88  WS-TRAN-OK                  VALUE '00'.
000730         88  WS-TRAN-EOF                 VALUE '10'.
000740     05  FILLER                      PIC X(10).
000750
000760*----------------------------------------------------------------*
000770*                       RELATIVE KEY FIELDS                      *
000780*----------------------------------------------------------------*
000790 01  WS-KEYS.
000800     05  WS-SPLIT-RRN                PIC 9(09) COMP.
000810     05  FILLER                      PIC X(08).
000820
000830*----------------------------------------------------------------*
000840*                      WORKING ACCUMULATORS                      *
000850*----------------------------------------------------------------*
000860 01  WS-WORK-FIELDS.
000870     05  WS-RECS-PAID                PIC 9(07) COMP VALUE 0.
000880     05  WS-RECS-SETTLED             PIC 9(07) COMP VALUE 0.
000890     05  WS-RECS-AMT-CHGD            PIC 9(07) COMP VALUE 0.
000900     05  FILLER                      PIC X(10).
000910*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
000920*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
000930 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
000940
000950*----------------------------------------------------------------*
000960*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
000970*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
000980*----------------------------------------------------------------*
000990 01  WS-RUN-DATE-YYMMDD.
001000     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001010     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001020     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001030     05  FILLER                      PIC X(02).
001040
001050 01  WS-RUN-DATE.
001060     05  WS-RUN-CCYY.
001070         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001080         10  WS-RUN-CCYY-YY          PIC 9(02).
001090     05  WS-RUN-MM                   PIC 9(02).
001100     05  WS-RUN-DD                   PIC 9(02).
001110     05  FILLER                      PIC X(02).
001120 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001130
001140 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001150     88  WS-END-OF-TRAN                 VALUE 'Y'.
001160
001170 01  WS-ABEND-MESSAGE.
001180     05  WS-ABEND-TEXT               PIC X(60).
001190     05  WS-ABEND-KEY-VALUE          PIC X(09).
001200*    NUMERIC REDEFINE SO 910-ABEND-FATAL CAN DISPLAY THE
001210*    OFFENDING SPLIT-ID WITHOUT LEADING ZEROES - SU-0327
001220     05  WS-ABEND-KEY-NUM REDEFINES
001230         WS-ABEND-KEY-VALUE          PIC 9(09).
001240     05  FILLER                      PIC X(11).
001250
001260 PROCEDURE DIVISION.
001270*----------------------------------------------------------------*
001280*   000-MAIN-LINE  -  CLASSIC OPEN/PRIME-READ/PROCESS-TO-EOF/     *
001290*   CLOSE SHAPE.  300-MAINTAIN-SPLIT DOES ITS OWN RE-READ OF      *
001300*   THE TRANSACTION FILE AT THE BOTTOM OF THE LOOP, SO THIS IS    *
001310*   STILL A PERFORM ... UNTIL HERE, NOT THE GO TO LOOP USED IN    *
001320*   THE FAN-OUT PROGRAMS.                                        *
001330 000-MAIN-LINE.
001340     PERFORM 100-INITIALIZE
001350         THRU 100-EXIT
001360     PERFORM 200-READ-SMNT-TRAN
001370         THRU 200-EXIT
001380     PERFORM 300-MAINTAIN-SPLIT
001390         THRU 300-EXIT
001400         UNTIL WS-END-OF-TRAN
001410     PERFORM 900-TERMINATE
001420         THRU 900-EXIT
001430     STOP RUN.
001440
001450 100-INITIALIZE.
001460     OPEN I-O   XS-SPLIT-MASTER
001470     OPEN INPUT XS-SMNT-TRAN
001480     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
001490*        SLIDING WINDOW PER THE Y2K PASS - SEE SU-Y2K-004.  ANY
001500*        YY LESS THAN 50 IS TAKEN AS 20YY, NOT 19YY.
001510     IF WS-RUN-YY-OF-YYMMDD < 50
001520         MOVE 20 TO WS-RUN-CCYY-CENTURY
001530     ELSE
001540         MOVE 19 TO WS-RUN-CCYY-CENTURY
001550     END-IF
001560     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
001570     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
001580     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
001590     DISPLAY 'XS0003 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X.
001600 100-EXIT.
001610     EXIT.
001620
001630*----------------------------------------------------------------*
001640*   200-READ-SMNT-TRAN  -  ONE TRANSACTION IS ONE MAINTENANCE     *
001650*   ACTION AGAINST ONE SPLIT.  THIS IS NOT A DETAIL-LINE FILE -   *
001660*   THERE IS NO GROUPING OR CONTROL BREAK ON SPLIT-ID.            *
001670*----------------------------------------------------------------*
001680 200-READ-SMNT-TRAN.
001690     READ XS-SMNT-TRAN
001700         AT END
001710             MOVE 'Y' TO WS-END-OF-TRAN-SW
001720         NOT AT END
001730             ADD 1 TO WS-RECS-READ.
001740 200-EXIT.
001750     EXIT.
001760
001770*----------------------------------------------------------------*
001780*   300-MAINTAIN-SPLIT  -  DISPATCHES ON THE ACTION CODE CARRIED  *
001790*   BY THE TRANSACTION.  RECODED OFF EVALUATE PER SU-0318 - EACH  *
001800*   CANDIDATE ACTION IS TESTED IN TURN AND, IF IT MATCHES, A      *
001810*   GO TO HANDS CONTROL STRAIGHT TO THE HANDLER PARAGRAPH, WHICH  *
001820*   REJOINS THE MAIN LINE AT 300-CONTINUE WHEN IT IS DONE.        *
001830*----------------------------------------------------------------*
001840 300-MAINTAIN-SPLIT.
001850     PERFORM 310-READ-SPLIT
001860         THRU 310-EXIT
001870     IF XSM-MARK-PAID
001880         GO TO 400-MARK-PAID
001890     END-IF
001900     IF XSM-MARK-SETTLED
001910         GO TO 500-MARK-SETTLED
001920     END-IF
001930     IF XSM-UPDATE-AMOUNT
001940         GO TO 600-UPDATE-AMOUNT
001950     END-IF
001960*        NONE OF THE THREE KNOWN ACTION CODES MATCHED - A BAD
001970*        TRANSACTION IS NOT SKIPPED, IT STOPS THE RUN.
001980     MOVE 'INVALID ACTION CODE ON SPLIT MAINT TRAN' TO
001990         WS-ABEND-TEXT
002000     MOVE XSM-ACTION-CODE TO WS-ABEND-KEY-VALUE
002010     GO TO 910-ABEND-FATAL.
002020 300-CONTINUE.
002030*        EVERY HANDLER PATH - 400, 500, AND 600 - REJOINS HERE
002040*        BEFORE THE NEXT TRANSACTION IS PRIMED.
002050     PERFORM 200-READ-SMNT-TRAN
002060         THRU 200-EXIT.
002070 300-EXIT.
002080     EXIT.
002090
002100*----------------------------------------------------------------*
002110*   310-READ-SPLIT  -  RANDOM READ BY SPLIT-ID.  NOT FOUND IS     *
002120*   FATAL - SINCE TICKET SU-0061 THIS SHOP NO LONGER SKIPS A      *
002130*   MISSING SPLIT AND LOGS IT, IT STOPS THE RUN SO THE BAD        *
002140*   TRANSACTION FILE CAN BE INVESTIGATED BEFORE RERUN.            *
002150*----------------------------------------------------------------*
002160 310-READ-SPLIT.
002170     MOVE XSM-SPLIT-ID TO WS-SPLIT-RRN
002180     READ XS-SPLIT-MASTER
002190         INVALID KEY
002200             MOVE 'SPLIT NOT FOUND - STATUS MAINTENANCE' TO
002210                 WS-ABEND-TEXT
002220             MOVE XSM-SPLIT-ID TO WS-ABEND-KEY-VALUE
002230             GO TO 910-ABEND-FATAL.
002240 310-EXIT.
002250     EXIT.
002260
002270*----------------------------------------------------------------*
002280*   400-MARK-PAID / 500-MARK-SETTLED  -  UNCONDITIONAL STATUS     *
002290*   OVERWRITE.  NO CHECK IS MADE OF THE SPLIT'S CURRENT STATUS -  *
002300*   A SPLIT ALREADY SETTLED CAN BE MARKED PAID AGAIN WITHOUT      *
002310*   ERROR.  THIS HAS BEEN THIS WAY SINCE THE ORIGINAL RELEASE     *
002320*   AND IS NOT TO BE "TIGHTENED UP" WITHOUT A REQUIREMENTS        *
002330*   REVIEW - SEE TICKET SU-0019.                                  *
002340*----------------------------------------------------------------*
002350 400-MARK-PAID.
002360     MOVE 'A' TO XS-SPLIT-STATUS
002370     MOVE WS-RUN-DATE-X TO XS-SPLIT-PAID-DTE
002380     MOVE WS-RUN-DATE-X TO XS-SPLIT-LAST-MAINT-DTE
002390     MOVE 'XS0003'      TO XS-SPLIT-LAST-MAINT-BY
002400     REWRITE XS-SPLIT-RECORD
002410         INVALID KEY
002420             GO TO 910-ABEND-FATAL
002430     ADD 1 TO WS-RECS-PAID
002440     GO TO 300-CONTINUE.
002450 400-EXIT.
002460     EXIT.
002470
002480 500-MARK-SETTLED.
002490     MOVE 'S' TO XS-SPLIT-STATUS
002500     MOVE WS-RUN-DATE-X TO XS-SPLIT-SETTLED-DTE
002510     MOVE WS-RUN-DATE-X TO XS-SPLIT-LAST-MAINT-DTE
002520     MOVE 'XS0003'      TO XS-SPLIT-LAST-MAINT-BY
002530     REWRITE XS-SPLIT-RECORD
002540         INVALID KEY
002550             GO TO 910-ABEND-FATAL
002560     ADD 1 TO WS-RECS-SETTLED
002570     GO TO 300-CONTINUE.
002580 500-EXIT.
002590     EXIT.
002600
002610*----------------------------------------------------------------*
002620*   600-UPDATE-AMOUNT  -  XSM-NEW-AMOUNT REPLACES XS-SPLIT-       *
002630*   AMOUNT AS SUPPLIED - NO RE-ROUNDING, NO RE-CHECK AGAINST THE  *
002640*   PARENT EXPENSE TOTAL.  THE CALLER IS TRUSTED TO HAVE ALREADY  *
002650*   COMPUTED A SENSIBLE AMOUNT (SEE TICKET SU-0143).              *
002660*----------------------------------------------------------------*
002670 600-UPDATE-AMOUNT.
002680     MOVE XSM-NEW-AMOUNT TO XS-SPLIT-AMOUNT
002690     MOVE WS-RUN-DATE-X TO XS-SPLIT-LAST-MAINT-DTE
002700     MOVE 'XS0003'      TO XS-SPLIT-LAST-MAINT-BY
002710     REWRITE XS-SPLIT-RECORD
002720         INVALID KEY
002730             GO TO 910-ABEND-FATAL
002740     ADD 1 TO WS-RECS-AMT-CHGD.
002750 600-EXIT.
002760     EXIT.
002770*        LAST CANDIDATE IN THE CHAIN - FALLS STRAIGHT THROUGH
002780*        INTO 300-CONTINUE, NO GO TO NEEDED HERE.
002790
002800*----------------------------------------------------------------*
002810*   900-TERMINATE  -  CLOSES BOTH FILES AND REPORTS THE THREE-    *
002820*   WAY BREAKDOWN OF ACTIONS APPLIED, FOR BALANCING AGAINST THE   *
002830*   INPUT TRANSACTION COUNT.                                      *
002840*----------------------------------------------------------------*
002850 900-TERMINATE.
002860     CLOSE XS-SPLIT-MASTER
002870     CLOSE XS-SMNT-TRAN
002880     DISPLAY 'XS0003 - MAINT TRANS READ       = ' WS-RECS-READ
002890     DISPLAY 'XS0003 - SPLITS MARKED PAID     = ' WS-RECS-PAID
002900     DISPLAY 'XS0003 - SPLITS MARKED SETTLED  = ' WS-RECS-SETTLED
002910     DISPLAY 'XS0003 - SPLIT AMOUNTS CHANGED  = '
002920         WS-RECS-AMT-CHGD.
002930 900-EXIT.
002940     EXIT.
002950
002960*----------------------------------------------------------------*
002970*   910-ABEND-FATAL  -  A SPLIT-MAINTENANCE TRANSACTION THAT      *
002980*   NAMES A SPLIT-ID NOT ON FILE, OR CARRIES AN UNRECOGNISED      *
002990*   ACTION CODE, IS FATAL - DISPLAY THE DIAGNOSTIC AND TERMINATE  *
003000*   THE RUN.                                                      *
003010*----------------------------------------------------------------*
003020 910-ABEND-FATAL.
003030     DISPLAY 'XS0003 ABEND - ' WS-ABEND-TEXT
003040     DISPLAY 'XS0003 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
003050*    NUMERIC FORM ALSO LOGGED FOR THE OPERATOR - SU-0327
003060     DISPLAY 'XS0003 ABEND - KEY NUMERIC = ' WS-ABEND-KEY-NUM
003070     CLOSE XS-SPLIT-MASTER
003080     CLOSE XS-SMNT-TRAN
003090     MOVE 16 TO RETURN-CODE
003100     STOP RUN.
003110 910-EXIT.
003120     EXIT.
