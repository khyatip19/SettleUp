000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0001                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   POST A FLEXIBLE-SPLIT EXPENSE - READS THE         *
000070*              FLEXIBLE EXPENSE TRANSACTION (GROUP, PAYER,       *
000080*              AMOUNT, DESCRIPTION, SPLIT-TYPE, AND A CALLER-    *
000090*              SUPPLIED DETAIL TABLE), WRITES ONE EXPENSE        *
000100*              OUTPUT RECORD, THEN APPLIES THE EQUAL, PERCENT-   *
000110*              AGE OR CUSTOM FORMULA AGAINST THE DETAIL TABLE    *
000120*              TO PRODUCE ONE SPLIT RECORD PER LISTED DETAIL.    *
000130*              UNLIKE XS0002, THIS PROGRAM SPLITS ONLY OVER THE  *
000140*              DETAILS THE CALLER LISTED - NOT THE FULL GROUP    *
000150*              ROSTER.                                          *
000160*                                                                *
000170*----------------------------------------------------------------*
000180* CHANGE LOG                                                     *
000190*   19910618  RHM  ORIGINAL LAYOUT, EQUAL/CUSTOM ONLY - SU-0048   *
000200*   19911104  RHM  ADD SPLIT-ID LINKAGE TABLE ON EXPENSE OUT      *
000210*                  RECORD TO MATCH XS0002 - TICKET SU-0057       *
000220*   19930811  DKP  ADDED PERCENTAGE SPLIT TYPE - TICKET SU-0142   *
000230*   19930512  DKP  SEQ CONTROL REC NOW SHARED WITH XS0002/XS0004  *
000240*                  TICKET SU-0138                                *
000250*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000260*                  TICKET SU-Y2K-004                             *
000270*   20010305  NTG  CUSTOM SPLIT RE-ROUND CONFIRMED CORRECT - NO   *
000280*                  SUM-TO-AMOUNT VALIDATION TO BE ADDED - TICKET  *
000290*                  SU-0289                                       *
000300*   20030226  NTG  EXPENSE-OUT IS OUTPUT-ONLY - A REWRITE AFTER   *
000310*                  THE SPLIT LOOP WAS NEVER LEGAL AND NEVER RAN.  *
000320*                  LINKAGE TABLE NOW BUILT BEFORE THE SINGLE      *
000330*                  WRITE - TICKET SU-0329                        *
000340*   20030714  DKP  380-EVALUATE-SPLIT-TYPE RECODED FROM EVALUATE  *
000350*                  TO THE IF/GO TO DISPATCH USED ELSEWHERE IN     *
000360*                  THIS SUITE - TICKET SU-0318                   *
000370*----------------------------------------------------------------*
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    XS0001.
000400 AUTHOR.        R H MARTINDALE.
000410 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000420 DATE-WRITTEN.  JUNE 1991.
000430 DATE-COMPILED.
000440 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.    IBM-PC.
000490 OBJECT-COMPUTER.    IBM-PC.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT XS-USER-MASTER   ASSIGN TO USRMAST
000570            ORGANIZATION IS RELATIVE
000580            ACCESS MODE IS RANDOM
000590            RELATIVE KEY IS WS-USER-RRN
000600            FILE STATUS IS WS-USER-STATUS.
000610     SELECT XS-GROUP-MASTER  ASSIGN TO GRPMAST
000620            ORGANIZATION IS RELATIVE
000630            ACCESS MODE IS RANDOM
000640            RELATIVE KEY IS WS-GROUP-RRN
000650            FILE STATUS IS WS-GROUP-STATUS.
000660     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000670            ORGANIZATION IS RELATIVE
000680            ACCESS MODE IS RANDOM
000690            RELATIVE KEY IS WS-SPLIT-RRN
000700            FILE STATUS IS WS-SPLIT-STATUS.
000710     SELECT XS-SEQ-CTL       ASSIGN TO SEQCTL
000720            ORGANIZATION IS RELATIVE
000730            ACCESS MODE IS RANDOM
000740            RELATIVE KEY IS WS-SEQ-RRN
000750            FILE STATUS IS WS-SEQ-STATUS.
000760     SELECT XS-EXPENSE-TRAN  ASSIGN TO EXPRTRN
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS IS WS-TRAN-STATUS.
000790     SELECT XS-EXPENSE-OUT   ASSIGN TO EXPROUT
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS IS WS-EXPOUT-STATUS.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  XS-USER-MASTER
000860     LABEL RECORDS ARE STANDARD.
000870     COPY XSUSRM.
000880
000890 FD  XS-GROUP-MASTER
000900     LABEL RECORDS ARE STANDARD.
000910     COPY XSGRPM.
000920
000930 FD  XS-SPLIT-MASTER
000940     LABEL RECORDS ARE STANDARD.
000950     COPY XSSPLR.
000960
000970 FD  XS-SEQ-CTL
000980     LABEL RECORDS ARE STANDARD.
000990     COPY XSSEQC.
001000
001010 FD  XS-EXPENSE-TRAN
001020     LABEL RECORDS ARE STANDARD.
001030     COPY XSEXPR.
001040
001050 FD  XS-EXPENSE-OUT
001060     LABEL RECORDS ARE STANDARD.
001070     COPY XSEXPO.
001080
001090 WORKING-STORAGE SECTION.
001100*----------------------------------------------------------------*
001110*                      FILE STATUS SWITCHES                      *
001120*----------------------------------------------------------------*
001130 01  WS-FILE-STATUSES.
001140     05  WS-USER-STATUS              PIC X(02) VALUE '00'.
001150         88  WS-USER-OK                  VALUE '00'.
001160         88  WS-USER-NOTFND              VALUE '23'.
001170     05  WS-GROUP-STATUS             PIC X(02) VALUE '00'.
001180         88  WS-GROUP-OK                 VALUE '00'.
001190         88  WS-GROUP-NOTFND             VALUE '23'.
001200     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
001210         88  WS-SPLIT-OK                 VALUE '00'.
001220     05  WS-SEQ-STATUS               PIC X(02) VALUE '00'.
001230         88  WS-SEQ-OK                   VALUE '00'.
001240     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
001250         88  WS-TRAN-OK                  VALUE '00'.
001260         88  WS-TRAN-EOF                 VALUE '10'.
001270     05  WS-EXPOUT-STATUS            PIC X(02) VALUE '00'.
001280         88  WS-EXPOUT-OK                VALUE '00'.
001290     05  FILLER                      PIC X(10).
001300
001310*----------------------------------------------------------------*
001320*                       RELATIVE KEY FIELDS                      *
001330*----------------------------------------------------------------*
001340 01  WS-KEYS.
001350     05  WS-USER-RRN                 PIC 9(09) COMP.
001360     05  WS-GROUP-RRN                PIC 9(09) COMP.
001370     05  WS-SPLIT-RRN                PIC 9(09) COMP.
001380     05  WS-SEQ-RRN                  PIC 9(09) COMP VALUE 1.
001390     05  FILLER                      PIC X(08).
001400
001410*----------------------------------------------------------------*
001420*                      WORKING ACCUMULATORS                      *
001430*----------------------------------------------------------------*
001440 01  WS-WORK-FIELDS.
001450     05  WS-NEW-EXPENSE-ID           PIC 9(09).
001460     05  WS-NEW-SPLIT-ID             PIC 9(09).
001470     05  WS-DETAIL-SUB               PIC 9(03) COMP VALUE 0.
001480     05  WS-LINK-SUB                 PIC 9(03) COMP VALUE 0.
001490     05  WS-SPLIT-AMT                PIC S9(9)V99.
001500     05  WS-RECS-POSTED              PIC 9(07) COMP VALUE 0.
001510     05  FILLER                      PIC X(10).
001520*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001530*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001540 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001550
001560*----------------------------------------------------------------*
001570*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001580*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001590*----------------------------------------------------------------*
001600 01  WS-RUN-DATE-YYMMDD.
001610     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001620     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001630     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001640     05  FILLER                      PIC X(02).
001650
001660 01  WS-RUN-DATE.
001670     05  WS-RUN-CCYY.
001680         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001690         10  WS-RUN-CCYY-YY          PIC 9(02).
001700     05  WS-RUN-MM                   PIC 9(02).
001710     05  WS-RUN-DD                   PIC 9(02).
001720     05  FILLER                      PIC X(02).
001730 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001740
001750 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001760     88  WS-END-OF-TRAN                 VALUE 'Y'.
001770
001780 01  WS-ABEND-MESSAGE.
001790     05  WS-ABEND-TEXT               PIC X(60).
001800     05  WS-ABEND-KEY-VALUE          PIC X(09).
001810     05  FILLER                      PIC X(11).
001820
001830 PROCEDURE DIVISION.
001840*----------------------------------------------------------------*
001850*   000-MAIN-LINE  -  STANDARD READ-AHEAD DRIVER - SAME SHAPE     *
001860*   AS EVERY OTHER PROGRAM IN THE SETTLEUP BATCH CHAIN.           *
001870*----------------------------------------------------------------*
001880 000-MAIN-LINE.
001890     PERFORM 100-INITIALIZE
001900         THRU 100-EXIT
001910     PERFORM 200-READ-EXPENSE-TRAN
001920         THRU 200-EXIT
001930     PERFORM 300-POST-EXPENSE
001940         THRU 300-EXIT
001950         UNTIL WS-END-OF-TRAN
001960     PERFORM 900-TERMINATE
001970         THRU 900-EXIT
001980     STOP RUN.
001990
002000*----------------------------------------------------------------*
002010*   100-INITIALIZE  -  OPENS ALL SIX FILES THIS PROGRAM TOUCHES   *
002020*   AND POSITIONS XSSEQC AT RRN 1 SO 330-NEXT-EXPENSE-ID AND      *
002030*   460-NEXT-SPLIT-ID CAN REWRITE THE SHARED COUNTERS WITHOUT A   *
002040*   SEPARATE READ PER TRANSACTION.                                *
002050*----------------------------------------------------------------*
002060 100-INITIALIZE.
002070     OPEN INPUT  XS-USER-MASTER
002080     OPEN INPUT  XS-GROUP-MASTER
002090     OPEN I-O    XS-SPLIT-MASTER
002100     OPEN I-O    XS-SEQ-CTL
002110     OPEN INPUT  XS-EXPENSE-TRAN
002120     OPEN OUTPUT XS-EXPENSE-OUT
002130     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
002140     IF WS-RUN-YY-OF-YYMMDD < 50
002150         MOVE 20 TO WS-RUN-CCYY-CENTURY
002160     ELSE
002170         MOVE 19 TO WS-RUN-CCYY-CENTURY
002180     END-IF
002190     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
002200     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
002210     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
002220     DISPLAY 'XS0001 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X
002230     MOVE 1 TO WS-SEQ-RRN
002240     READ XS-SEQ-CTL
002250         INVALID KEY
002260*            SEQ-CTL MUST BE PRE-LOADED BEFORE THE FIRST RUN OF
002270*            THE NIGHT - AN UNREADABLE COUNTER RECORD IS FATAL.
002280             GO TO 910-ABEND-FATAL.
002290 100-EXIT.
002300     EXIT.
002310
002320*----------------------------------------------------------------*
002330*   200-READ-EXPENSE-TRAN  -  READS ONE FLEXIBLE-SPLIT EXPENSE    *
002340*   TRANSACTION.  AT-END SETS THE TRAILER SWITCH 000-MAIN-LINE    *
002350*   TESTS - AN EMPTY TRAN FILE IS A VALID RUN.                    *
002360*----------------------------------------------------------------*
002370 200-READ-EXPENSE-TRAN.
002380     READ XS-EXPENSE-TRAN
002390         AT END
002400             MOVE 'Y' TO WS-END-OF-TRAN-SW
002410         NOT AT END
002420             ADD 1 TO WS-RECS-READ.
002430 200-EXIT.
002440     EXIT.
002450
002460*----------------------------------------------------------------*
002470*   300-POST-EXPENSE  -  DRIVES ONE EXPENSE TRANSACTION END TO    *
002480*   END - LOOK UP THE GROUP AND PAYER, CLAIM THE NEXT EXPENSE-ID, *
002490*   BUILD THE OUTPUT BUFFER, SPLIT THE DETAIL TABLE, THEN WRITE   *
002500*   THE EXPENSE RECORD ONLY ONCE THE LINKAGE TABLE IS COMPLETE.   *
002510*----------------------------------------------------------------*
002520 300-POST-EXPENSE.
002530     PERFORM 310-READ-GROUP-MASTER
002540         THRU 310-EXIT
002550     PERFORM 320-READ-USER-MASTER
002560         THRU 320-EXIT
002570     PERFORM 330-NEXT-EXPENSE-ID
002580         THRU 330-EXIT
002590     PERFORM 340-BUILD-EXPENSE-OUT
002600         THRU 340-EXIT
002610     MOVE 0 TO WS-LINK-SUB
002620     PERFORM 380-EVALUATE-SPLIT-TYPE
002630         THRU 380-EXIT
002640     PERFORM 470-WRITE-EXPENSE-OUT
002650         THRU 470-EXIT
002660     ADD 1 TO WS-RECS-POSTED
002670     PERFORM 200-READ-EXPENSE-TRAN
002680         THRU 200-EXIT.
002690 300-EXIT.
002700     EXIT.
002710
002720*    GROUP MUST ALREADY EXIST - XS0000 CREATES GROUPS, THIS
002730*    PROGRAM ONLY POSTS EXPENSES AGAINST ONE.
002740 310-READ-GROUP-MASTER.
002750     MOVE XSR-GROUP-ID TO WS-GROUP-RRN
002760     READ XS-GROUP-MASTER
002770         INVALID KEY
002780             MOVE 'GROUP NOT FOUND - ADDEXPENSE FLEXIBLE' TO
002790                 WS-ABEND-TEXT
002800             MOVE XSR-GROUP-ID TO WS-ABEND-KEY-VALUE
002810             GO TO 910-ABEND-FATAL.
002820 310-EXIT.
002830     EXIT.
002840
002850*    THE PAYER NAMED ON THE TRANSACTION MUST BE A KNOWN USER -
002860*    WHETHER THE PAYER IS A MEMBER OF THE GROUP IS NOT CHECKED
002870*    HERE, ONLY THAT THE USER-ID RESOLVES ON THE USER MASTER.
002880 320-READ-USER-MASTER.
002890     MOVE XSR-PAID-BY TO WS-USER-RRN
002900     READ XS-USER-MASTER
002910         INVALID KEY
002920             MOVE 'PAYER USER NOT FOUND - ADDEXPENSE FLEX' TO
002930                 WS-ABEND-TEXT
002940             MOVE XSR-PAID-BY TO WS-ABEND-KEY-VALUE
002950             GO TO 910-ABEND-FATAL.
002960 320-EXIT.
002970     EXIT.
002980
002990*    CLAIMS THE NEXT EXPENSE-ID FROM THE SAME XSSEQC COUNTER
003000*    RECORD XS0000 AND XS0004 SHARE - TICKET SU-0138.
003010 330-NEXT-EXPENSE-ID.
003020     ADD 1 TO XSS-NEXT-EXPENSE-ID
003030     MOVE XSS-NEXT-EXPENSE-ID TO WS-NEW-EXPENSE-ID
003040     REWRITE XS-SEQ-CONTROL-RECORD
003050         INVALID KEY
003060             GO TO 910-ABEND-FATAL.
003070 330-EXIT.
003080     EXIT.
003090
003100*----------------------------------------------------------------*
003110*   340-BUILD-EXPENSE-OUT  -  LOADS THE EXPENSE OUTPUT BUFFER     *
003120*   AND SETS THE SPLIT-ID LINKAGE COUNT.  THE BUFFER IS NOT       *
003130*   WRITTEN HERE - 380-EVALUATE-SPLIT-TYPE STILL HAS TO FILL IN   *
003140*   EACH XSO-SPLIT-LINK ENTRY, AND XS-EXPENSE-OUT IS OUTPUT-ONLY  *
003150*   SO THE RECORD CAN ONLY BE WRITTEN ONCE, COMPLETE, BY          *
003160*   470-WRITE-EXPENSE-OUT - TICKET SU-0329.                      *
003170*----------------------------------------------------------------*
003180 340-BUILD-EXPENSE-OUT.
003190     MOVE WS-NEW-EXPENSE-ID  TO XSO-EXPENSE-ID
003200     MOVE XSR-GROUP-ID       TO XSO-GROUP-ID
003210     MOVE XSR-PAID-BY        TO XSO-PAID-BY
003220     MOVE XSR-AMOUNT         TO XSO-AMOUNT
003230     MOVE XSR-DESC           TO XSO-DESC
003240*    CATEGORY/CURRENCY/EXPENSE-DATE PASSED THROUGH FROM THE
003250*    TRAN AS-IS - SU-0331.
003260     MOVE XSR-CATEGORY-CODE  TO XSO-CATEGORY-CODE
003270     MOVE XSR-CURRENCY-CODE  TO XSO-CURRENCY-CODE
003280     MOVE XSR-EXPENSE-DTE    TO XSO-EXPENSE-DTE
003290     SET XSO-EXPENSE-POSTED  TO TRUE
003300     MOVE 'XS0001'           TO XSO-CREATE-BY
003310     MOVE XSR-SPLIT-TYPE     TO XSO-SPLIT-TYPE
003320     MOVE XSR-DETAIL-COUNT   TO XSO-SPLIT-LINK-COUNT.
003330 340-EXIT.
003340     EXIT.
003350
003360*----------------------------------------------------------------*
003370*   380-EVALUATE-SPLIT-TYPE  -  DISPATCHES ON XSR-SPLIT-TYPE.     *
003380*   ANY VALUE OTHER THAN EQUAL, PERCENT OR CUSTOM IS A FATAL      *
003390*   INPUT ERROR - NO SPLIT RECORDS ARE WRITTEN AND THE RUN IS     *
003400*   TERMINATED (SEE 399-INVALID-SPLIT-TYPE).                      *
003410*----------------------------------------------------------------*
003420*    THIS SHOP DISPATCHES A ONE-OF-THREE TRANSACTION FIELD THE
003430*    SAME WAY THROUGHOUT THE SUITE - A TEST AND A GO TO PER
003440*    CANDIDATE VALUE, NOT AN EVALUATE.  EACH TARGET PARAGRAPH
003450*    RUNS ITS OWN COUNTED VARYING LOOP OVER THE DETAIL TABLE
003460*    AND THEN JUMPS BACK TO 380-EXIT TO REJOIN THE CALLER.
003470 380-EVALUATE-SPLIT-TYPE.
003480     IF XSR-TYPE-EQUAL
003490         GO TO 381-DO-EQUAL
003500     END-IF
003510     IF XSR-TYPE-PERCENT
003520         GO TO 382-DO-PERCENT
003530     END-IF
003540     IF XSR-TYPE-CUSTOM
003550         GO TO 383-DO-CUSTOM
003560     END-IF
003570     GO TO 399-INVALID-SPLIT-TYPE.
003580 381-DO-EQUAL.
003590     PERFORM 400-EQUAL-DETAIL
003600         THRU 400-EXIT
003610         VARYING WS-DETAIL-SUB FROM 1 BY 1
003620         UNTIL WS-DETAIL-SUB > XSR-DETAIL-COUNT
003630     GO TO 380-EXIT.
003640 382-DO-PERCENT.
003650     PERFORM 420-PERCENT-DETAIL
003660         THRU 420-EXIT
003670         VARYING WS-DETAIL-SUB FROM 1 BY 1
003680         UNTIL WS-DETAIL-SUB > XSR-DETAIL-COUNT
003690     GO TO 380-EXIT.
003700 383-DO-CUSTOM.
003710*    LAST CANDIDATE IN THE CHAIN - FALLS THROUGH TO 380-EXIT,
003720*    NO GO TO NEEDED.
003730     PERFORM 440-CUSTOM-DETAIL
003740         THRU 440-EXIT
003750         VARYING WS-DETAIL-SUB FROM 1 BY 1
003760         UNTIL WS-DETAIL-SUB > XSR-DETAIL-COUNT.
003770 380-EXIT.
003780     EXIT.
003790
003800 399-INVALID-SPLIT-TYPE.
003810     MOVE 'INVALID SPLIT TYPE ON EXPENSE TRANSACTION' TO
003820         WS-ABEND-TEXT
003830     MOVE XSR-SPLIT-TYPE TO WS-ABEND-KEY-VALUE
003840     GO TO 910-ABEND-FATAL.
003850 399-EXIT.
003860     EXIT.
003870
003880*----------------------------------------------------------------*
003890*   400-EQUAL-DETAIL  -  EVEN SPLIT OVER THE LISTED DETAIL TABLE  *
003900*   ONLY (NOT THE FULL GROUP ROSTER - THAT IS XS0002'S JOB).      *
003910*   SAME NO-RESCALE COMPUTE ROUNDED BEHAVIOUR AS XS0002'S         *
003920*   400-EQUAL-SPLIT-MEMBER - SEE THAT PROGRAM'S BANNER FOR WHY.   *
003930*----------------------------------------------------------------*
003940 400-EQUAL-DETAIL.
003950     COMPUTE WS-SPLIT-AMT ROUNDED =
003960         XSR-AMOUNT / XSR-DETAIL-COUNT
003970     MOVE ZERO TO XS-SPLIT-PCT-BASIS
003980     PERFORM 450-WRITE-SPLIT THRU 450-EXIT.
003990 400-EXIT.
004000     EXIT.
004010
004020*----------------------------------------------------------------*
004030*   420-PERCENT-DETAIL  -  XSR-SD-PERCENT IS A PERCENTAGE OF     *
004040*   XSR-AMOUNT (E.G. 033.3333 MEANS 33.3333 PERCENT).  NO CHECK   *
004050*   IS MADE THAT THE DETAIL PERCENTAGES SUM TO 100 - THE CALLER   *
004060*   IS TRUSTED, THE SAME AS XS0004 TRUSTS ITS AMOUNT MAP.         *
004070*----------------------------------------------------------------*
004080 420-PERCENT-DETAIL.
004090     COMPUTE WS-SPLIT-AMT ROUNDED =
004100         XSR-AMOUNT * XSR-SD-PERCENT (WS-DETAIL-SUB) / 100
004110     MOVE XSR-SD-PERCENT (WS-DETAIL-SUB) TO XS-SPLIT-PCT-BASIS
004120     PERFORM 450-WRITE-SPLIT THRU 450-EXIT.
004130 420-EXIT.
004140     EXIT.
004150
004160*----------------------------------------------------------------*
004170*   440-CUSTOM-DETAIL  -  XSR-SD-AMOUNT IS TAKEN AS GIVEN AND     *
004180*   RE-ROUNDED TO TWO DECIMALS - NO VALIDATION THAT THE DETAIL    *
004190*   AMOUNTS SUM TO XSR-AMOUNT IS PERFORMED OR EVER HAS BEEN       *
004200*   (CONFIRMED WITH FINANCE - TICKET SU-0289, DO NOT ADD).        *
004210*----------------------------------------------------------------*
004220 440-CUSTOM-DETAIL.
004230     COMPUTE WS-SPLIT-AMT ROUNDED =
004240         XSR-SD-AMOUNT (WS-DETAIL-SUB)
004250     MOVE ZERO TO XS-SPLIT-PCT-BASIS
004260     PERFORM 450-WRITE-SPLIT THRU 450-EXIT.
004270 440-EXIT.
004280     EXIT.
004290
004300*----------------------------------------------------------------*
004310*   450-WRITE-SPLIT  -  COMMON TAIL FOR ALL THREE SPLIT-TYPE      *
004320*   PARAGRAPHS - CLAIMS A SPLIT-ID, WRITES THE SPLIT RECORD AT    *
004330*   'P' (PENDING) STATUS, THEN RECORDS THE NEW SPLIT-ID IN THE    *
004340*   EXPENSE-OUT LINKAGE TABLE SO THE OUTPUT RECORD CAN NAME       *
004350*   EVERY SPLIT IT SPAWNED.                                       *
004360*----------------------------------------------------------------*
004370 450-WRITE-SPLIT.
004380     PERFORM 460-NEXT-SPLIT-ID
004390         THRU 460-EXIT
004400     MOVE WS-NEW-SPLIT-ID             TO XS-SPLIT-ID
004410     MOVE WS-NEW-EXPENSE-ID           TO XS-SPLIT-EXPENSE-ID
004420     MOVE XSR-SD-USER-ID (WS-DETAIL-SUB)
004430                                       TO XS-SPLIT-USER-ID
004440     MOVE XSR-GROUP-ID                TO XS-SPLIT-GROUP-ID
004450     MOVE WS-SPLIT-AMT                TO XS-SPLIT-AMOUNT
004460     MOVE XSR-SPLIT-TYPE              TO XS-SPLIT-TYPE
004470*    XS-SPLIT-PCT-BASIS IS SET BY 420-PERCENT-DETAIL BEFORE THIS
004480*    PARAGRAPH IS PERFORMED - ZERO HERE FOR EQUAL/CUSTOM - SU-0331.
004490     MOVE XSR-CURRENCY-CODE           TO XS-SPLIT-CURRENCY-CODE
004500     MOVE WS-RUN-DATE-X               TO XS-SPLIT-CREATE-DTE
004510     MOVE ZERO                        TO XS-SPLIT-PAID-DTE
004520     MOVE ZERO                        TO XS-SPLIT-SETTLED-DTE
004530     MOVE WS-RUN-DATE-X               TO XS-SPLIT-LAST-MAINT-DTE
004540     MOVE 'XS0001'                    TO XS-SPLIT-LAST-MAINT-BY
004550     MOVE 'P'                         TO XS-SPLIT-STATUS
004560     WRITE XS-SPLIT-RECORD
004570         INVALID KEY
004580             GO TO 910-ABEND-FATAL
004590     ADD 1 TO WS-LINK-SUB
004600     MOVE WS-NEW-SPLIT-ID TO XSO-SPLIT-LINK (WS-LINK-SUB).
004610 450-EXIT.
004620     EXIT.
004630
004640 460-NEXT-SPLIT-ID.
004650     ADD 1 TO XSS-NEXT-SPLIT-ID
004660     MOVE XSS-NEXT-SPLIT-ID TO WS-NEW-SPLIT-ID
004670     MOVE XSS-NEXT-SPLIT-ID TO WS-SPLIT-RRN
004680     REWRITE XS-SEQ-CONTROL-RECORD
004690         INVALID KEY
004700             GO TO 910-ABEND-FATAL.
004710 460-EXIT.
004720     EXIT.
004730
004740*----------------------------------------------------------------*
004750*   470-WRITE-EXPENSE-OUT  -  WRITES THE EXPENSE OUTPUT RECORD,   *
004760*   NOW THAT 380-EVALUATE-SPLIT-TYPE HAS FILLED IN EVERY          *
004770*   XSO-SPLIT-LINK ENTRY.  XS-EXPENSE-OUT IS OUTPUT-ONLY - THIS   *
004780*   SINGLE WRITE IS THE ONLY TIME THE RECORD TOUCHES THE FILE     *
004790*   (SEE 340-BUILD-EXPENSE-OUT) - TICKET SU-0329.                 *
004800*----------------------------------------------------------------*
004810 470-WRITE-EXPENSE-OUT.
004820     WRITE XS-EXPENSE-OUT-RECORD.
004830 470-EXIT.
004840     EXIT.
004850
004860*----------------------------------------------------------------*
004870*   900-TERMINATE  -  CLOSES ALL SIX FILES AND DISPLAYS THE RUN   *
004880*   TOTALS TO THE JOB LOG FOR OPERATIONS TO BALANCE.              *
004890*----------------------------------------------------------------*
004900 900-TERMINATE.
004910     CLOSE XS-USER-MASTER
004920     CLOSE XS-GROUP-MASTER
004930     CLOSE XS-SPLIT-MASTER
004940     CLOSE XS-SEQ-CTL
004950     CLOSE XS-EXPENSE-TRAN
004960     CLOSE XS-EXPENSE-OUT
004970     DISPLAY 'XS0001 - EXPENSE TRANS READ    = ' WS-RECS-READ
004980     DISPLAY 'XS0001 - EXPENSES POSTED        = ' WS-RECS-POSTED.
004990 900-EXIT.
005000     EXIT.
005010
005020*----------------------------------------------------------------*
005030*   910-ABEND-FATAL  -  EVERY MASTER LOOKUP MISS OR INVALID       *
005040*   SPLIT-TYPE IN THIS SUITE IS FATAL FOR THE TRANSACTION BEING   *
005050*   PROCESSED (NO SKIP AND CONTINUE) - DISPLAY THE DIAGNOSTIC AND *
005060*   TERMINATE THE RUN.                                            *
005070*----------------------------------------------------------------*
005080 910-ABEND-FATAL.
005090     DISPLAY 'XS0001 ABEND - ' WS-ABEND-TEXT
005100     DISPLAY 'XS0001 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
005110     CLOSE XS-USER-MASTER
005120     CLOSE XS-GROUP-MASTER
005130     CLOSE XS-SPLIT-MASTER
005140     CLOSE XS-SEQ-CTL
005150     CLOSE XS-EXPENSE-TRAN
005160     CLOSE XS-EXPENSE-OUT
005170     MOVE 16 TO RETURN-CODE
005180     STOP RUN.
005190 910-EXIT.
005200     EXIT.
