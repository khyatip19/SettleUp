000010*----------------------------------------------------------------*
000020*                 XSGMNT  -  GROUP MAINTENANCE TRAN              *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - GROUP/MEMBER MAINTENANCE TRANSACTION,   *
000050* READ BY XS0000.  XSG-TRAN-CODE SELECTS THE FUNCTION -          *
000060*     'G'  CREATE-GROUP  - XSG-GROUP-NAME USED, ROSTER EMPTY     *
000070*     'M'  ADD-MEMBER    - XSG-GROUP-ID + XSG-MEMBER-ID USED     *
000080*----------------------------------------------------------------*
000090* CHANGE LOG                                                     *
000100*   19900911  RHM  ORIGINAL LAYOUT - TICKET SU-0002               *
000110*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000120*----------------------------------------------------------------*
000130 01  XS-GMNT-TRAN.
000140     05  XSG-TRAN-CODE                  PIC X(01).
000150         88  XSG-CREATE-GROUP                VALUE 'G'.
000160         88  XSG-ADD-MEMBER                   VALUE 'M'.
000170     05  XSG-GROUP-ID                   PIC 9(09).
000180     05  XSG-GROUP-NAME                 PIC X(40).
000190     05  XSG-MEMBER-ID                  PIC 9(09).
000200     05  FILLER                         PIC X(20).
