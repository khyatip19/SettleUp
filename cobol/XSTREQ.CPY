000010*----------------------------------------------------------------*
000020*               XSTREQ  -  TOTAL-OWED REQUEST TRAN               *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - TOTAL-OWED-ACROSS-GROUPS REQUEST, READ  *
000050* BY XS0006.  ONE ENTRY PER USER TOTAL TO COMPUTE.               *
000060*----------------------------------------------------------------*
000070* CHANGE LOG                                                     *
000080*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0078               *
000090*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000100*----------------------------------------------------------------*
000110 01  XS-TREQ-TRAN.
000120     05  XSU-USER-ID                    PIC 9(09).
000130     05  FILLER                         PIC X(20).
