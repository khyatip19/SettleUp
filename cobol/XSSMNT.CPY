000010*----------------------------------------------------------------*
000020*                XSSMNT  -  SPLIT MAINTENANCE TRAN               *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - SPLIT STATUS/AMOUNT MAINTENANCE         *
000050* TRANSACTION, READ BY XS0003.  XSM-ACTION-CODE SELECTS -        *
000060*     'P'  MARK-PAID                                             *
000070*     'S'  MARK-SETTLED                                          *
000080*     'U'  UPDATE-AMOUNT (XSM-NEW-AMOUNT USED, NO RE-ROUND)      *
000090*----------------------------------------------------------------*
000100* CHANGE LOG                                                     *
000110*   19901203  RHM  ORIGINAL LAYOUT, PAID/SETTLED ONLY - SU-0019   *
000120*   19930811  DKP  ADDED UPDATE-AMOUNT ACTION - TICKET SU-0143    *
000130*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000140*----------------------------------------------------------------*
000150 01  XS-SMNT-TRAN.
000160     05  XSM-SPLIT-ID                   PIC 9(09).
000170     05  XSM-ACTION-CODE                PIC X(01).
000180         88  XSM-MARK-PAID                   VALUE 'P'.
000190         88  XSM-MARK-SETTLED                VALUE 'S'.
000200         88  XSM-UPDATE-AMOUNT                VALUE 'U'.
000210     05  XSM-NEW-AMOUNT                 PIC S9(9)V99.
000220     05  FILLER                         PIC X(20).
