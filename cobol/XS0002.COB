000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0002                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   POST A FIXED-SPLIT EXPENSE - READS THE FIXED-     *
000070*              FORM EXPENSE TRANSACTION (GROUP, PAYER, AMOUNT,   *
000080*              DESCRIPTION - NO PER-MEMBER DETAIL), WRITES ONE   *
000090*              EXPENSE OUTPUT RECORD, THEN DIVIDES THE AMOUNT    *
000100*              EVENLY ACROSS EVERY MEMBER OF THE GROUP ROSTER,   *
000110*              WRITING ONE SPLIT RECORD PER MEMBER.              *
000120*                                                                *
000130*----------------------------------------------------------------*
000140* CHANGE LOG                                                     *
000150*   19900614  RHM  ORIGINAL STUB - TICKET SU-0001                 *
000160*   19901002  RHM  FULL EQUAL-SPLIT LOGIC BUILT OUT - SU-0009     *
000170*   19911022  RHM  ADD SPLIT-ID LINKAGE TABLE ON EXPENSE OUT      *
000180*                  RECORD - TICKET SU-0056                       *
000190*   19930512  DKP  SEQ CONTROL REC NOW SHARED WITH XS0001/XS0004  *
000200*                  TICKET SU-0138                                *
000210*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000220*                  TICKET SU-Y2K-004                             *
000230*   20020717  NTG  PENNY-BALANCING QUESTION RAISED AT YEAR-END    *
000240*                  CLOSE - CONFIRMED WITH FINANCE THIS IS         *
000250*                  INTENTIONAL, NOT A DEFECT - TICKET SU-0311     *
000260*   20030226  NTG  EXPENSE-OUT IS OUTPUT-ONLY - A REWRITE AFTER    *
000270*                  THE SPLIT LOOP WAS NEVER LEGAL AND NEVER RAN.   *
000280*                  LINKAGE TABLE NOW BUILT BEFORE THE SINGLE       *
000290*                  WRITE - TICKET SU-0329                         *
000300*   20030714  DKP  000-MAIN-LINE RECODED FROM PERFORM ... UNTIL    *
000310*                  TO A PRIME-READ/TEST/GO TO LOOP - TICKET        *
000320*                  SU-0318                                        *
000330*----------------------------------------------------------------*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    XS0002.
000360 AUTHOR.        R H MARTINDALE.
000370 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000380 DATE-WRITTEN.  JUNE 1990.
000390 DATE-COMPILED.
000400 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-PC.
000450 OBJECT-COMPUTER.    IBM-PC.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT XS-USER-MASTER   ASSIGN TO USRMAST
000530            ORGANIZATION IS RELATIVE
000540            ACCESS MODE IS RANDOM
000550            RELATIVE KEY IS WS-USER-RRN
000560            FILE STATUS IS WS-USER-STATUS.
000570     SELECT XS-GROUP-MASTER  ASSIGN TO GRPMAST
000580            ORGANIZATION IS RELATIVE
000590            ACCESS MODE IS RANDOM
000600            RELATIVE KEY IS WS-GROUP-RRN
000610            FILE STATUS IS WS-GROUP-STATUS.
000620     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000630            ORGANIZATION IS RELATIVE
000640            ACCESS MODE IS RANDOM
000650            RELATIVE KEY IS WS-SPLIT-RRN
000660            FILE STATUS IS WS-SPLIT-STATUS.
000670     SELECT XS-SEQ-CTL       ASSIGN TO SEQCTL
000680            ORGANIZATION IS RELATIVE
000690            ACCESS MODE IS RANDOM
000700            RELATIVE KEY IS WS-SEQ-RRN
000710            FILE STATUS IS WS-SEQ-STATUS.
000720     SELECT XS-EXPENSE-TRAN  ASSIGN TO EXPFTRN
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS WS-TRAN-STATUS.
000750     SELECT XS-EXPENSE-OUT   ASSIGN TO EXPFOUT
000760            ORGANIZATION IS SEQUENTIAL
000770            FILE STATUS IS WS-EXPOUT-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  XS-USER-MASTER
000820     LABEL RECORDS ARE STANDARD.
000830     COPY XSUSRM.
000840
000850 FD  XS-GROUP-MASTER
000860     LABEL RECORDS ARE STANDARD.
000870     COPY XSGRPM.
000880
000890 FD  XS-SPLIT-MASTER
000900     LABEL RECORDS ARE STANDARD.
000910     COPY XSSPLR.
000920
000930 FD  XS-SEQ-CTL
000940     LABEL RECORDS ARE STANDARD.
000950     COPY XSSEQC.
000960
000970 FD  XS-EXPENSE-TRAN
000980     LABEL RECORDS ARE STANDARD.
000990     COPY XSEXPF.
001000
001010 FD  XS-EXPENSE-OUT
001020     LABEL RECORDS ARE STANDARD.
001030     COPY XSEXPO.
001040
001050 WORKING-STORAGE SECTION.
001060*----------------------------------------------------------------*
001070*                      FILE STATUS SWITCHES                      *
001080*----------------------------------------------------------------*
001090 01  WS-FILE-STATUSES.
001100     05  WS-USER-STATUS              PIC X(02) VALUE '00'.
001110         88  WS-USER-OK                  VALUE '00'.
001120         88  WS-USER-NOTFND              VALUE '23'.
001130     05  WS-GROUP-STATUS             PIC X(02) VALUE '00'.
001140         88  WS-GROUP-OK                 VALUE '00'.
001150         88  WS-GROUP-NOTFND             VALUE '23'.
001160     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
001170         88  WS-SPLIT-OK                 VALUE '00'.
001180     05  WS-SEQ-STATUS               PIC X(02) VALUE '00'.
001190         88  WS-SEQ-OK                   VALUE '00'.
001200     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
001210         88  WS-TRAN-OK                  VALUE '00'.
001220         88  WS-TRAN-EOF                 VALUE '10'.
001230     05  WS-EXPOUT-STATUS            PIC X(02) VALUE '00'.
001240         88  WS-EXPOUT-OK                VALUE '00'.
001250     05  FILLER                      PIC X(10).
001260
001270*----------------------------------------------------------------*
001280*                       RELATIVE KEY FIELDS                      *
001290*----------------------------------------------------------------*
001300 01  WS-KEYS.
001310     05  WS-USER-RRN                 PIC 9(09) COMP.
001320     05  WS-GROUP-RRN                PIC 9(09) COMP.
001330     05  WS-SPLIT-RRN                PIC 9(09) COMP.
001340     05  WS-SEQ-RRN                  PIC 9(09) COMP VALUE 1.
001350     05  FILLER                      PIC X(08).
001360
001370*----------------------------------------------------------------*
001380*                      WORKING ACCUMULATORS                      *
001390*----------------------------------------------------------------*
001400 01  WS-WORK-FIELDS.
001410     05  WS-NEW-EXPENSE-ID           PIC 9(09).
001420     05  WS-NEW-SPLIT-ID             PIC 9(09).
001430     05  WS-MEMBER-CNT               PIC 9(03) COMP.    
001440     05  WS-MEMBER-SUB               PIC 9(03) COMP VALUE 0. 
001450     05  WS-LINK-SUB                 PIC 9(03) COMP VALUE 0. 
001460     05  WS-EQUAL-SPLIT-AMT          PIC S9(9)V99.
001470     05  WS-RECS-POSTED              PIC 9(07) COMP VALUE 0.
001480     05  FILLER                      PIC X(10).
001490*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001500*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001510 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001520
001530*----------------------------------------------------------------*
001540*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001550*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001560*----------------------------------------------------------------*
001570 01  WS-RUN-DATE-YYMMDD.
001580     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001590     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001600     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001610     05  FILLER                      PIC X(02).
001620
001630 01  WS-RUN-DATE.
001640     05  WS-RUN-CCYY.
001650         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001660         10  WS-RUN-CCYY-YY          PIC 9(02).
001670     05  WS-RUN-MM                   PIC 9(02).
001680     05  WS-RUN-DD                   PIC 9(02).
001690     05  FILLER                      PIC X(02).
001700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001710
001720 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001730     88  WS-END-OF-TRAN                 VALUE 'Y'.
001740
001750 01  WS-ABEND-MESSAGE.
001760     05  WS-ABEND-TEXT               PIC X(60).
001770     05  WS-ABEND-KEY-VALUE          PIC X(09).
001780     05  FILLER                      PIC X(11).
001790
001800 PROCEDURE DIVISION.
001810*----------------------------------------------------------------*
001820*   000-MAIN-LINE  -  THIS PROGRAM'S DRIVER USES THE OLDER        *
001830*   PRIME-READ/TEST/GO TO LOOP RATHER THAN A PERFORM ... UNTIL -   *
001840*   SAME EOF-LOOP IDIOM THE SHOP'S CICS TASK-INITIALIZATION CODE   *
001850*   USES (GO TO INIT-START-TASK).  000-PROCESS-LOOP TESTS THE      *
001860*   TRAILER SWITCH AND EITHER FALLS OUT TO 000-DONE OR LOOPS BACK  *
001870*   ON ITSELF BY NAME.                                             *
001880 000-MAIN-LINE.
001890     PERFORM 100-INITIALIZE
001900         THRU 100-EXIT
001910     PERFORM 200-READ-EXPENSE-TRAN
001920         THRU 200-EXIT.
001930 000-PROCESS-LOOP.
001940     IF WS-END-OF-TRAN
001950         GO TO 000-DONE
001960     END-IF
001970     PERFORM 300-POST-EXPENSE
001980         THRU 300-EXIT
001990     GO TO 000-PROCESS-LOOP.
002000 000-DONE.
002010     PERFORM 900-TERMINATE
002020         THRU 900-EXIT
002030     STOP RUN.
002040
002050*----------------------------------------------------------------*
002060*   100-INITIALIZE  -  OPENS ALL SIX FILES THIS PROGRAM TOUCHES   *
002070*   AND POSITIONS XSSEQC AT RRN 1, SAME CONVENTION AS XS0001.     *
002080*----------------------------------------------------------------*
002090 100-INITIALIZE.
002100     OPEN INPUT  XS-USER-MASTER
002110     OPEN INPUT  XS-GROUP-MASTER
002120     OPEN I-O    XS-SPLIT-MASTER
002130     OPEN I-O    XS-SEQ-CTL
002140     OPEN INPUT  XS-EXPENSE-TRAN
002150     OPEN OUTPUT XS-EXPENSE-OUT
002160     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
002170     IF WS-RUN-YY-OF-YYMMDD < 50
002180         MOVE 20 TO WS-RUN-CCYY-CENTURY
002190     ELSE
002200         MOVE 19 TO WS-RUN-CCYY-CENTURY
002210     END-IF
002220     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
002230     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
002240     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
002250     DISPLAY 'XS0002 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X
002260     MOVE 1 TO WS-SEQ-RRN
002270     READ XS-SEQ-CTL
002280         INVALID KEY
002290*            SEQ-CTL MUST ALREADY BE LOADED - AN UNREADABLE
002300*            COUNTER RECORD IS FATAL, THE SAME AS XS0001/XS0004.
002310             GO TO 910-ABEND-FATAL.
002320 100-EXIT.
002330     EXIT.
002340
002350*----------------------------------------------------------------*
002360*   200-READ-EXPENSE-TRAN  -  READS ONE FIXED-FORM EXPENSE        *
002370*   TRANSACTION.  AT-END SETS THE TRAILER SWITCH TESTED BY        *
002380*   000-PROCESS-LOOP - AN EMPTY TRAN FILE IS A VALID RUN.         *
002390*----------------------------------------------------------------*
002400 200-READ-EXPENSE-TRAN.
002410     READ XS-EXPENSE-TRAN
002420         AT END
002430             MOVE 'Y' TO WS-END-OF-TRAN-SW
002440         NOT AT END
002450             ADD 1 TO WS-RECS-READ.
002460 200-EXIT.
002470     EXIT.
002480
002490*----------------------------------------------------------------*
002500*   300-POST-EXPENSE  -  DRIVES ONE FIXED-FORM EXPENSE END TO     *
002510*   END.  UNLIKE XS0001 THERE IS NO DETAIL TABLE TO DISPATCH ON - *
002520*   EVERY FIXED-FORM EXPENSE SPLITS EQUALLY OVER THE FULL GROUP   *
002530*   ROSTER, SO 400-EQUAL-SPLIT-MEMBER IS THE ONLY SPLIT PARAGRAPH *
002540*   THIS PROGRAM EVER CALLS.                                      *
002550*----------------------------------------------------------------*
002560 300-POST-EXPENSE.
002570     PERFORM 310-READ-GROUP-MASTER
002580         THRU 310-EXIT
002590     PERFORM 320-READ-USER-MASTER
002600         THRU 320-EXIT
002610     PERFORM 330-NEXT-EXPENSE-ID
002620         THRU 330-EXIT
002630     PERFORM 340-BUILD-EXPENSE-OUT
002640         THRU 340-EXIT
002650     MOVE 0 TO WS-LINK-SUB
002660     PERFORM 400-EQUAL-SPLIT-MEMBER
002670         THRU 400-EXIT
002680         VARYING WS-MEMBER-SUB FROM 1 BY 1
002690         UNTIL WS-MEMBER-SUB > XS-MEMBER-COUNT
002700     PERFORM 350-WRITE-EXPENSE-OUT
002710         THRU 350-EXIT
002720     ADD 1 TO WS-RECS-POSTED
002730     PERFORM 200-READ-EXPENSE-TRAN
002740         THRU 200-EXIT.
002750 300-EXIT.
002760     EXIT.
002770
002780*    GROUP MUST ALREADY EXIST, THE SAME AS XS0001.
002790 310-READ-GROUP-MASTER.
002800     MOVE XSF-GROUP-ID TO WS-GROUP-RRN
002810     READ XS-GROUP-MASTER
002820         INVALID KEY
002830             MOVE 'GROUP NOT FOUND - ADDEXPENSE FIXED' TO
002840                 WS-ABEND-TEXT
002850             MOVE XSF-GROUP-ID TO WS-ABEND-KEY-VALUE
002860             GO TO 910-ABEND-FATAL.
002870 310-EXIT.
002880     EXIT.
002890
002900*    PAYER MUST RESOLVE ON THE USER MASTER - MEMBERSHIP IN THE
002910*    GROUP IS NOT CHECKED.
002920 320-READ-USER-MASTER.
002930     MOVE XSF-PAID-BY TO WS-USER-RRN
002940     READ XS-USER-MASTER
002950         INVALID KEY
002960             MOVE 'PAYER USER NOT FOUND - ADDEXPENSE FIXED' TO
002970                 WS-ABEND-TEXT
002980             MOVE XSF-PAID-BY TO WS-ABEND-KEY-VALUE
002990             GO TO 910-ABEND-FATAL.
003000 320-EXIT.
003010     EXIT.
003020
003030*    SHARES THE SAME XSSEQC EXPENSE-ID COUNTER AS XS0001/XS0004 -
003040*    TICKET SU-0138.
003050 330-NEXT-EXPENSE-ID.
003060     ADD 1 TO XSS-NEXT-EXPENSE-ID
003070     MOVE XSS-NEXT-EXPENSE-ID TO WS-NEW-EXPENSE-ID
003080     REWRITE XS-SEQ-CONTROL-RECORD
003090         INVALID KEY
003100             GO TO 910-ABEND-FATAL.
003110 330-EXIT.
003120     EXIT.
003130
003140*----------------------------------------------------------------*
003150*   340-BUILD-EXPENSE-OUT  -  LOADS THE EXPENSE-OUT BUFFER AND    *
003160*   SETS THE SPLIT-LINK-COUNT TO THE FULL ROSTER SIZE BEFORE THE  *
003170*   SPLIT LOOP RUNS, SO 400-EQUAL-SPLIT-MEMBER CAN FILL IN EACH   *
003180*   LINK TABLE ENTRY AS IT GENERATES THE SPLIT.  THE RECORD IS    *
003190*   NOT WRITTEN HERE - SEE 350-WRITE-EXPENSE-OUT.                 *
003200*----------------------------------------------------------------*
003210 340-BUILD-EXPENSE-OUT.
003220     MOVE WS-NEW-EXPENSE-ID  TO XSO-EXPENSE-ID
003230     MOVE XSF-GROUP-ID       TO XSO-GROUP-ID
003240     MOVE XSF-PAID-BY        TO XSO-PAID-BY
003250     MOVE XSF-AMOUNT         TO XSO-AMOUNT
003260     MOVE XSF-DESC           TO XSO-DESC
003270*    THE EQUAL-SPLIT QUICK-POST TRAN CARRIES NO CATEGORY OR
003280*    CURRENCY - DEFAULT TO SPACES AND STAMP TODAY'S RUN DATE -
003290*    SU-0331.
003300     MOVE SPACES             TO XSO-CATEGORY-CODE
003310     MOVE SPACES             TO XSO-CURRENCY-CODE
003320     MOVE WS-RUN-DATE-X      TO XSO-EXPENSE-DTE
003330     SET XSO-EXPENSE-POSTED  TO TRUE
003340     MOVE 'XS0002'           TO XSO-CREATE-BY
003350     MOVE 'E'                TO XSO-SPLIT-TYPE
003360     MOVE XS-MEMBER-COUNT    TO XSO-SPLIT-LINK-COUNT.
003370 340-EXIT.
003380     EXIT.
003390
003400*----------------------------------------------------------------*
003410*   350-WRITE-EXPENSE-OUT  -  SINGLE WRITE OF THE EXPENSE-OUT     *
003420*   RECORD, ISSUED ONLY AFTER THE SPLIT LOOP HAS FILLED IN THE    *
003430*   LINK TABLE - THE FILE IS OPENED OUTPUT-ONLY AND IS NEVER      *
003440*   REWRITTEN (TICKET SU-0329).                                  *
003450*----------------------------------------------------------------*
003460 350-WRITE-EXPENSE-OUT.
003470     WRITE XS-EXPENSE-OUT-RECORD.
003480 350-EXIT.
003490    EXIT.
003500*----------------------------------------------------------------*
003510*   400-EQUAL-SPLIT-MEMBER  -  DIVIDES THE EXPENSE EVENLY ACROSS  *
003520*   EVERY MEMBER OF THE GROUP ROSTER AND WRITES ONE SPLIT RECORD  *
003530*   PER MEMBER.  NOTE THE DIVIDE IS NOT RE-SCALED - COMPUTE       *
003540*   ROUNDED AGAINST A PIC S9(9)V99 RESULT FIELD ROUNDS TO         *
003550*   THE RESULT'S OWN TWO DECIMAL PLACES, THE SAME BEHAVIOUR THE   *
003560*   ORIGINAL DIVIDE-WITHOUT-SCALE CARRIED - THIS IS CORRECT AS    *
003570*   WRITTEN, DO NOT "FIX" BY ADDING AN INTERMEDIATE ROUNDING      *
003580*   STEP.  WHEN THE AMOUNT DOES NOT DIVIDE EVENLY THE SUM OF THE  *
003590*   SPLITS MAY BE A FEW CENTS OFF THE ORIGINAL EXPENSE - THIS IS  *
003600*   INTENTIONAL (SEE TICKET SU-0311, CONFIRMED WITH FINANCE).     *
003610*   NO PENNY-BALANCING LOGIC IS TO BE ADDED HERE.                 *
003620*----------------------------------------------------------------*
003630 400-EQUAL-SPLIT-MEMBER.
003640     COMPUTE WS-EQUAL-SPLIT-AMT ROUNDED =
003650         XSF-AMOUNT / XS-MEMBER-COUNT
003660     PERFORM 410-NEXT-SPLIT-ID
003670         THRU 410-EXIT
003680     MOVE WS-NEW-SPLIT-ID            TO XS-SPLIT-ID
003690     MOVE WS-NEW-EXPENSE-ID          TO XS-SPLIT-EXPENSE-ID
003700     MOVE XS-MEMBER-USER-ID (WS-MEMBER-SUB)
003710                                      TO XS-SPLIT-USER-ID
003720     MOVE XSF-GROUP-ID               TO XS-SPLIT-GROUP-ID
003730     MOVE WS-EQUAL-SPLIT-AMT         TO XS-SPLIT-AMOUNT
003740     MOVE 'E'                        TO XS-SPLIT-TYPE
003750*    NO PERCENTAGE BASIS ON AN EQUAL SPLIT - SU-0331.
003760     MOVE ZERO                       TO XS-SPLIT-PCT-BASIS
003770     MOVE SPACES                     TO XS-SPLIT-CURRENCY-CODE
003780     MOVE WS-RUN-DATE-X              TO XS-SPLIT-CREATE-DTE
003790     MOVE ZERO                       TO XS-SPLIT-PAID-DTE
003800     MOVE ZERO                       TO XS-SPLIT-SETTLED-DTE
003810     MOVE WS-RUN-DATE-X              TO XS-SPLIT-LAST-MAINT-DTE
003820     MOVE 'XS0002'                   TO XS-SPLIT-LAST-MAINT-BY
003830     MOVE 'P'                        TO XS-SPLIT-STATUS
003840     WRITE XS-SPLIT-RECORD
003850         INVALID KEY
003860             GO TO 910-ABEND-FATAL
003870     ADD 1 TO WS-LINK-SUB
003880     MOVE WS-NEW-SPLIT-ID TO XSO-SPLIT-LINK (WS-LINK-SUB).
003890 400-EXIT.
003900     EXIT.
003910
003920 410-NEXT-SPLIT-ID.
003930     ADD 1 TO XSS-NEXT-SPLIT-ID
003940     MOVE XSS-NEXT-SPLIT-ID TO WS-NEW-SPLIT-ID
003950     MOVE XSS-NEXT-SPLIT-ID TO WS-SPLIT-RRN
003960     REWRITE XS-SEQ-CONTROL-RECORD
003970         INVALID KEY
003980             GO TO 910-ABEND-FATAL.
003990 410-EXIT.
004000     EXIT.
004010
004020*----------------------------------------------------------------*
004030*   900-TERMINATE  -  CLOSES ALL SIX FILES AND DISPLAYS THE RUN   *
004040*   TOTALS TO THE JOB LOG FOR OPERATIONS TO BALANCE.              *
004050*----------------------------------------------------------------*
004060 900-TERMINATE.
004070     CLOSE XS-USER-MASTER
004080     CLOSE XS-GROUP-MASTER
004090     CLOSE XS-SPLIT-MASTER
004100     CLOSE XS-SEQ-CTL
004110     CLOSE XS-EXPENSE-TRAN
004120     CLOSE XS-EXPENSE-OUT
004130     DISPLAY 'XS0002 - EXPENSE TRANS READ    = ' WS-RECS-READ
004140     DISPLAY 'XS0002 - EXPENSES POSTED        = ' WS-RECS-POSTED.
004150 900-EXIT.
004160     EXIT.
004170
004180*----------------------------------------------------------------*
004190*   910-ABEND-FATAL  -  EVERY MASTER LOOKUP MISS IN THIS SUITE    *
004200*   IS FATAL FOR THE TRANSACTION BEING PROCESSED (NO SKIP AND     *
004210*   CONTINUE) - DISPLAY THE DIAGNOSTIC AND TERMINATE THE RUN.     *
004220*----------------------------------------------------------------*
004230 910-ABEND-FATAL.
004240     DISPLAY 'XS0002 ABEND - ' WS-ABEND-TEXT
004250     DISPLAY 'XS0002 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
004260     CLOSE XS-USER-MASTER
004270     CLOSE XS-GROUP-MASTER
004280     CLOSE XS-SPLIT-MASTER
004290     CLOSE XS-SEQ-CTL
004300     CLOSE XS-EXPENSE-TRAN
004310     CLOSE XS-EXPENSE-OUT
004320     MOVE 16 TO RETURN-CODE
004330     STOP RUN.
004340 910-EXIT.
004350     EXIT.
