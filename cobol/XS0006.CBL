000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0006                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   TOTAL-OWED INQUIRY - FOR EACH USER NAMED ON A     *
000070*              TOTAL-OWED REQUEST, SCANS THE SPLIT MASTER        *
000080*              ACROSS ALL GROUPS, ACCUMULATING EVERY PENDING     *
000090*              SPLIT BELONGING TO THAT USER INTO A SINGLE        *
000100*              CONTROL TOTAL, THEN WRITES ONE TOTAL-OWED SUMMARY *
000110*              RECORD.  PAID AND SETTLED SPLITS DO NOT           *
000120*              CONTRIBUTE - ONLY PENDING OBLIGATIONS ARE STILL   *
000130*              OWED.                                             *
000140*                                                                *
000150*----------------------------------------------------------------*
000160* CHANGE LOG                                                     *
000170*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0078               *
000180*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000190*                  TICKET SU-Y2K-004                             *
000200*   20030714  DKP  000-MAIN-LINE RECODED FROM PERFORM ... UNTIL  *
000210*                  TO A PRIME-READ/TEST/GO TO LOOP - TICKET      *
000220*                  SU-0318                                      *
000230*----------------------------------------------------------------*
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    XS0006.
000260 AUTHOR.        R H MARTINDALE.
000270 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000280 DATE-WRITTEN.  JANUARY 1992.
000290 DATE-COMPILED.
000300 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.    IBM-PC.
000350 OBJECT-COMPUTER.    IBM-PC.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000390
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT XS-USER-MASTER   ASSIGN TO USRMAST
000430            ORGANIZATION IS RELATIVE
000440            ACCESS MODE IS RANDOM
000450            RELATIVE KEY IS WS-USER-RRN
000460            FILE STATUS IS WS-USER-STATUS.
000470     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000480            ORGANIZATION IS RELATIVE
000490            ACCESS MODE IS SEQUENTIAL
000500            FILE STATUS IS WS-SPLIT-STATUS.
000510     SELECT XS-TREQ-TRAN     ASSIGN TO TREQTRN
000520            ORGANIZATION IS LINE SEQUENTIAL
000530            FILE STATUS IS WS-TRAN-STATUS.
000540     SELECT XS-TOTOWE-OUT    ASSIGN TO TOTOUT
000550            ORGANIZATION IS SEQUENTIAL
000560            FILE STATUS IS WS-TOTOUT-STATUS.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  XS-USER-MASTER
000610     LABEL RECORDS ARE STANDARD.
000620     COPY XSUSRM.
000630
000640 FD  XS-SPLIT-MASTER
000650     LABEL RECORDS ARE STANDARD.
000660     COPY XSSPLR.
000670
000680 FD  XS-TREQ-TRAN
000690     LABEL RECORDS ARE STANDARD.
000700     COPY XSTREQ.
000710
000720 FD  XS-TOTOWE-OUT
000730     LABEL RECORDS ARE STANDARD.
000740     COPY XSTOTR.
000750
000760 WORKING-STORAGE SECTION.
000770*----------------------------------------------------------------*
000780*                      FILE STATUS SWITCHES                      *
000790*----------------------------------------------------------------*
000800 01  WS-FILE-STATUSES.
000810     05  WS-USER-STATUS              PIC X(02) VALUE '00'.
000820         88  WS-USER-OK                  VALUE '00'.
000830         88  WS-USER-NOTFND              VALUE '23'.
000840     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
000850         88  WS-SPLIT-OK                 VALUE '00'.
000860         88  WS-SPLIT-EOF                VALUE '10'.
000870     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
000880         88  WS-TRAN-OK                  VALUE '00'.
000890         88  WS-TRAN-EOF                 VALUE '10'.
000900     05  WS-TOTOUT-STATUS            PIC X(02) VALUE '00'.
000910         88  WS-TOTOUT-OK                VALUE '00'.
000920     05  FILLER                      PIC X(10).
000930
000940*----------------------------------------------------------------*
000950*                       RELATIVE KEY FIELDS                      *
000960*----------------------------------------------------------------*
000970 01  WS-KEYS.
000980     05  WS-USER-RRN                 PIC 9(09) COMP.
000990     05  FILLER                      PIC X(08).
001000
001010*----------------------------------------------------------------*
001020*                      WORKING ACCUMULATORS                      *
001030*----------------------------------------------------------------*
001040 01  WS-WORK-FIELDS.
001050     05  WS-RECS-WRITTEN             PIC 9(07) COMP VALUE 0.
001060     05  WS-TOTAL-OWED               PIC S9(9)V99.
001070     05  WS-SPLIT-EOF-SW             PIC X(01) VALUE 'N'.
001080         88  WS-SPLIT-AT-EOF             VALUE 'Y'.
001090     05  FILLER                      PIC X(10).
001100*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001110*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001120 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001130
001140*----------------------------------------------------------------*
001150*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001160*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001170*----------------------------------------------------------------*
001180 01  WS-RUN-DATE-YYMMDD.
001190     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001200     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001210     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001220     05  FILLER                      PIC X(02).
001230
001240 01  WS-RUN-DATE.
001250     05  WS-RUN-CCYY.
001260         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001270         10  WS-RUN-CCYY-YY          PIC 9(02).
001280     05  WS-RUN-MM                   PIC 9(02).
001290     05  WS-RUN-DD                   PIC 9(02).
001300     05  FILLER                      PIC X(02).
001310 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001320
001330 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001340     88  WS-END-OF-TRAN                 VALUE 'Y'.
001350
001360 01  WS-ABEND-MESSAGE.
001370     05  WS-ABEND-TEXT               PIC X(60).
001380     05  WS-ABEND-KEY-VALUE          PIC X(09).
001390     05  FILLER                      PIC X(11).
001400
001410 PROCEDURE DIVISION.
001420*----------------------------------------------------------------*
001430*   000-MAIN-LINE  -  PRIME THE FIRST TRANSACTION, THEN LOOP ON   *
001440*   A GO TO UNTIL END OF FILE - SAME SHAPE AS XS0002 AND XS0004.  *
001450 000-MAIN-LINE.
001460     PERFORM 100-INITIALIZE
001470         THRU 100-EXIT
001480     PERFORM 200-READ-TREQ-TRAN
001490         THRU 200-EXIT.
001500 000-PROCESS-LOOP.
001510     IF WS-END-OF-TRAN
001520         GO TO 000-DONE
001530     END-IF
001540     PERFORM 300-BUILD-TOTAL
001550         THRU 300-EXIT
001560     GO TO 000-PROCESS-LOOP.
001570 000-DONE.
001580     PERFORM 900-TERMINATE
001590         THRU 900-EXIT
001600     STOP RUN.
001610
001620 100-INITIALIZE.
001630*        SPLIT MASTER IS NOT OPENED HERE - SEE 400-SCAN-SPLITS,
001640*        WHICH OPENS AND CLOSES IT FOR EVERY REQUEST.
001650     OPEN INPUT  XS-USER-MASTER
001660     OPEN INPUT  XS-TREQ-TRAN
001670     OPEN OUTPUT XS-TOTOWE-OUT
001680     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
001690*        SLIDING WINDOW PER THE Y2K PASS - SEE SU-Y2K-004.
001700     IF WS-RUN-YY-OF-YYMMDD < 50
001710         MOVE 20 TO WS-RUN-CCYY-CENTURY
001720     ELSE
001730         MOVE 19 TO WS-RUN-CCYY-CENTURY
001740     END-IF
001750     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
001760     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
001770     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
001780     DISPLAY 'XS0006 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X.
001790 100-EXIT.
001800     EXIT.
001810
001820*----------------------------------------------------------------*
001830*   200-READ-TREQ-TRAN  -  ONE TRANSACTION NAMES ONE USER WHOSE   *
001840*   TOTAL OWED ACROSS ALL GROUPS IS TO BE COMPUTED.               *
001850*----------------------------------------------------------------*
001860 200-READ-TREQ-TRAN.
001870     READ XS-TREQ-TRAN
001880         AT END
001890             MOVE 'Y' TO WS-END-OF-TRAN-SW
001900         NOT AT END
001910             ADD 1 TO WS-RECS-READ.
001920 200-EXIT.
001930     EXIT.
001940
001950*----------------------------------------------------------------*
001960*   300-BUILD-TOTAL  -  LOOKS UP THE USER, ZEROES THE             *
001970*   ACCUMULATOR, SCANS THE SPLIT MASTER (400-SCAN-SPLITS), THEN   *
001980*   WRITES ONE TOTAL-OWED SUMMARY RECORD FOR THAT USER.           *
001990*----------------------------------------------------------------*
002000 300-BUILD-TOTAL.
002010     PERFORM 310-READ-USER-MASTER
002020         THRU 310-EXIT
002030     MOVE ZERO TO WS-TOTAL-OWED
002040     PERFORM 400-SCAN-SPLITS
002050         THRU 400-EXIT
002060     MOVE XSU-USER-ID    TO XST-USER-ID
002070     MOVE WS-TOTAL-OWED  TO XST-TOTAL-OWED
002080     WRITE XS-TOTAL-OWED-RECORD
002090     ADD 1 TO WS-RECS-WRITTEN
002100     PERFORM 200-READ-TREQ-TRAN
002110         THRU 200-EXIT.
002120 300-EXIT.
002130     EXIT.
002140
002150*        RANDOM READ BY USER-ID - NOT FOUND IS FATAL, SAME
002160*        POLICY AS THE REST OF THE SUITE.
002170 310-READ-USER-MASTER.
002180     MOVE XSU-USER-ID TO WS-USER-RRN
002190     READ XS-USER-MASTER
002200         INVALID KEY
002210             MOVE 'USER NOT FOUND - TOTAL OWED INQUIRY' TO
002220                 WS-ABEND-TEXT
002230             MOVE XSU-USER-ID TO WS-ABEND-KEY-VALUE
002240             GO TO 910-ABEND-FATAL.
002250 310-EXIT.
002260     EXIT.
002270
002280*----------------------------------------------------------------*
002290*   400-SCAN-SPLITS  -  RE-SCANS THE SPLIT MASTER FROM THE TOP    *
002300*   FOR EVERY TOTAL-OWED REQUEST, THE SAME AS XS0005 DOES FOR     *
002310*   ITS PER-GROUP BALANCE.  NO GROUP TEST HERE - EVERY PENDING    *
002320*   SPLIT FOR THE REQUESTED USER COUNTS, REGARDLESS OF GROUP.     *
002330*----------------------------------------------------------------*
002340 400-SCAN-SPLITS.
002350     MOVE 'N' TO WS-SPLIT-EOF-SW
002360     OPEN INPUT XS-SPLIT-MASTER
002370     PERFORM 410-READ-SPLIT THRU 410-EXIT
002380     PERFORM 420-APPLY-SPLIT
002390         THRU 420-EXIT
002400         UNTIL WS-SPLIT-AT-EOF
002410     CLOSE XS-SPLIT-MASTER.
002420 400-EXIT.
002430     EXIT.
002440
002450 410-READ-SPLIT.
002460     READ XS-SPLIT-MASTER
002470         AT END
002480             MOVE 'Y' TO WS-SPLIT-EOF-SW.
002490 410-EXIT.
002500     EXIT.
002510
002520 420-APPLY-SPLIT.
002530     IF XS-SPLIT-USER-ID = XSU-USER-ID
002540        AND XS-SPLIT-PENDING
002550         ADD XS-SPLIT-AMOUNT TO WS-TOTAL-OWED
002560     END-IF
002570     PERFORM 410-READ-SPLIT THRU 410-EXIT.
002580 420-EXIT.
002590     EXIT.
002600
002610*----------------------------------------------------------------*
002620*   900-TERMINATE  -  CLOSES THE THREE FILES HELD OPEN FOR THE    *
002630*   WHOLE RUN AND REPORTS REQUESTS READ AGAINST SUMMARIES         *
002640*   WRITTEN (THE TWO COUNTS SHOULD MATCH ONE-FOR-ONE).            *
002650*----------------------------------------------------------------*
002660 900-TERMINATE.
002670     CLOSE XS-USER-MASTER
002680     CLOSE XS-TREQ-TRAN
002690     CLOSE XS-TOTOWE-OUT
002700     DISPLAY 'XS0006 - TOTAL-OWED REQS READ   = ' WS-RECS-READ
002710     DISPLAY 'XS0006 - TOTAL-OWED RECS WRITTEN= '
002720         WS-RECS-WRITTEN.
002730 900-EXIT.
002740     EXIT.
002750
002760*----------------------------------------------------------------*
002770*   910-ABEND-FATAL  -  A TOTAL-OWED REQUEST NAMING A USER NOT    *
002780*   ON FILE IS FATAL - DISPLAY THE DIAGNOSTIC AND TERMINATE THE   *
002790*   RUN.                                                          *
002800*----------------------------------------------------------------*
002810 910-ABEND-FATAL.
002820     DISPLAY 'XS0006 ABEND - ' WS-ABEND-TEXT
002830     DISPLAY 'XS0006 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
002840     CLOSE XS-USER-MASTER
002850     CLOSE XS-TREQ-TRAN
002860     CLOSE XS-TOTOWE-OUT
002870     MOVE 16 TO RETURN-CODE
002880     STOP RUN.
002890 910-EXIT.
002900     EXIT.
