000010*----------------------------------------------------------------*
000020*                XSBREQ  -  BALANCE REQUEST TRAN                 *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - BALANCE-IN-GROUP REQUEST, READ BY       *
000050* XS0005.  ONE ENTRY PER (USER, GROUP) BALANCE TO COMPUTE.       *
000060*----------------------------------------------------------------*
000070* CHANGE LOG                                                     *
000080*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0077               *
000090*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000100*----------------------------------------------------------------*
000110 01  XS-BREQ-TRAN.
000120     05  XSQ-USER-ID                    PIC 9(09).
000130     05  XSQ-GROUP-ID                   PIC 9(09).
000140     05  FILLER                         PIC X(20).
