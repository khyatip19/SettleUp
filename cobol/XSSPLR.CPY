000010*----------------------------------------------------------------*
000020*                     XSSPLR  -  SPLIT RECORD                    *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - SPLIT (PER-USER OBLIGATION) RECORD.     *
000050* ONE ENTRY PER (EXPENSE, USER) OWED AMOUNT.  XS-SPLIT-ID IS A   *
000060* SEQUENTIAL GENERATOR KEY - THE SPLIT FILE IS ORGANIZED         *
000070* RELATIVE SO XS0003 CAN READ/REWRITE A SINGLE SPLIT BY KEY      *
000080* FOR STATUS MAINTENANCE WHILE THE POSTING PROGRAMS (XS0001,     *
000090* XS0002, XS0004) SIMPLY WRITE NEW SLOTS IN GENERATION ORDER.    *
000100*----------------------------------------------------------------*
000110* CHANGE LOG                                                     *
000120*   19900614  RHM  ORIGINAL LAYOUT - TICKET SU-0001               *
000130*   19920730  DKP  ADDED XS-SPLIT-STATUS SETTLED VALUE - SU-0098  *
000140*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000150*   20030829  DKP  ADDED PCT-BASIS, CURRENCY AND THE FULL SET OF  *
000160*                  CREATE/PAID/SETTLED/MAINT AUDIT DATES SO       *
000170*                  XS0003 NO LONGER HAS TO INFER STATUS TIMING    *
000180*                  FROM THE TRANSACTION LOG - TICKET SU-0331      *
000190*----------------------------------------------------------------*
000200 01  XS-SPLIT-RECORD.
000210     05  XS-SPLIT-ID                    PIC 9(09).
000220     05  XS-SPLIT-ID-X REDEFINES
000230         XS-SPLIT-ID                    PIC X(09).
000240     05  XS-SPLIT-EXPENSE-ID            PIC 9(09).
000250     05  XS-SPLIT-USER-ID               PIC 9(09).
000260     05  XS-SPLIT-GROUP-ID              PIC 9(09).
000270     05  XS-SPLIT-AMOUNT                PIC S9(9)V99.
000280     05  XS-SPLIT-TYPE                  PIC X(01).
000290         88  XS-SPLIT-TYPE-EQUAL            VALUE 'E'.
000300         88  XS-SPLIT-TYPE-PERCENT          VALUE 'P'.
000310         88  XS-SPLIT-TYPE-CUSTOM           VALUE 'C'.
000320     05  XS-SPLIT-PCT-BASIS             PIC S9(3)V99.
000330     05  XS-SPLIT-CURRENCY-CODE         PIC X(03).
000340     05  XS-SPLIT-STATUS                PIC X(01).
000350         88  XS-SPLIT-PENDING                VALUE 'P'.
000360         88  XS-SPLIT-PAID                    VALUE 'A'.
000370         88  XS-SPLIT-SETTLED                 VALUE 'S'.
000380     05  XS-SPLIT-CREATE-DTE            PIC 9(08).
000390     05  XS-SPLIT-PAID-DTE              PIC 9(08).
000400     05  XS-SPLIT-SETTLED-DTE           PIC 9(08).
000410     05  XS-SPLIT-LAST-MAINT-DTE        PIC 9(08).
000420     05  XS-SPLIT-LAST-MAINT-BY         PIC X(08).
000430     05  FILLER                         PIC X(15).
