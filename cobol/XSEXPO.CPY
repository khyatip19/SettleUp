000010*----------------------------------------------------------------*
000020*                   XSEXPO  -  EXPENSE OUTPUT RECORD              *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - POSTED EXPENSE OUTPUT.  WRITTEN ONCE BY *
000050* EITHER XS0001 OR XS0002, AFTER THE SPLIT RECORDS HAVE BEEN     *
000060* GENERATED, SO THE SPLIT-ID LINKAGE TABLE BELOW IS ALREADY      *
000070* COMPLETE AT WRITE TIME.  THIS FILE IS OUTPUT-ONLY - NEITHER    *
000080* PROGRAM EVER REWRITES A RECORD ON IT.                          *
000090*----------------------------------------------------------------*
000100* CHANGE LOG                                                     *
000110*   19900614  RHM  ORIGINAL LAYOUT - TICKET SU-0001               *
000120*   19911022  RHM  ADDED SPLIT-ID LINKAGE TABLE - TICKET SU-0056  *
000130*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000140*   20030226  NTG  CORRECTED XS0001/XS0002 TO BUILD THE LINKAGE   *
000150*                  TABLE BEFORE THE SINGLE WRITE INSTEAD OF       *
000160*                  REWRITING AN OUTPUT-ONLY FILE AFTERWARD -      *
000170*                  TICKET SU-0329                                 *
000180*   20030829  DKP  ADDED CATEGORY, CURRENCY, EXPENSE-DATE,        *
000190*                  EXPENSE-STATUS AND CREATE-BY - REBUILT THE     *
000200*                  ALTERNATE FIXED-LINK VIEW TO MATCH - SU-0331   *
000210*----------------------------------------------------------------*
000220 01  XS-EXPENSE-OUT-RECORD.
000230     05  XSO-EXPENSE-ID                 PIC 9(09).
000240     05  XSO-GROUP-ID                   PIC 9(09).
000250     05  XSO-PAID-BY                    PIC 9(09).
000260     05  XSO-AMOUNT                     PIC S9(9)V99.
000270     05  XSO-DESC                       PIC X(80).
000280     05  XSO-CATEGORY-CODE              PIC X(03).
000290     05  XSO-CURRENCY-CODE              PIC X(03).
000300     05  XSO-EXPENSE-DTE                PIC 9(08).
000310     05  XSO-EXPENSE-STATUS             PIC X(01).
000320         88  XSO-EXPENSE-POSTED             VALUE 'P'.
000330         88  XSO-EXPENSE-VOIDED             VALUE 'V'.
000340     05  XSO-CREATE-BY                  PIC X(08).
000350     05  XSO-SPLIT-TYPE                 PIC X(01).
000360     05  XSO-SPLIT-LINK-COUNT           PIC 9(03).
000370     05  XSO-SPLIT-LINK OCCURS 1 TO 50 TIMES
000380             DEPENDING ON XSO-SPLIT-LINK-COUNT
000390             INDEXED BY XSO-SPLIT-LINK-IDX.
000400         10  XSO-SPLIT-LINK-ID          PIC 9(09).
000410     05  FILLER                         PIC X(15).
000420
000430 01  XS-EXPENSE-OUT-ALT REDEFINES XS-EXPENSE-OUT-RECORD.
000440     05  FILLER                         PIC X(145).
000450     05  XSO-LINK-FIXED OCCURS 50 TIMES.
000460         10  FILLER                     PIC 9(09).
000470     05  FILLER                         PIC X(15).
