000010*----------------------------------------------------------------*
000020*               XSEXPR  -  FLEXIBLE-SPLIT EXPENSE TRAN            *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - EXPENSE TRANSACTION, FLEXIBLE-SPLIT     *
000050* FORM.  READ BY XS0001.  XSR-SPLIT-TYPE SELECTS HOW THE DETAIL  *
000060* TABLE BELOW IS APPLIED -                                       *
000070*     'E'  EQUAL       - EVERY DETAIL GETS AMOUNT / DETAIL-COUNT *
000080*     'P'  PERCENTAGE  - XSR-SD-PERCENT OF XSR-AMOUNT PER DETAIL *
000090*     'C'  CUSTOM      - XSR-SD-AMOUNT TAKEN AS GIVEN, RE-ROUNDED*
000100* ANY OTHER VALUE IS A FATAL INPUT ERROR - SEE XS0001 300-EVAL.  *
000110*----------------------------------------------------------------*
000120* CHANGE LOG                                                     *
000130*   19910618  RHM  ORIGINAL LAYOUT, EQUAL/CUSTOM ONLY - SU-0048   *
000140*   19930811  DKP  ADDED PERCENTAGE SPLIT TYPE - TICKET SU-0142   *
000150*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000160*   20030829  DKP  ADDED CATEGORY, CURRENCY AND EXPENSE-DATE SO   *
000170*                  THE FRONT END CAN SUPPLY THEM ON THE TRAN      *
000180*                  RATHER THAN XS0001 DEFAULTING THEM - SU-0331   *
000190*----------------------------------------------------------------*
000200 01  XS-EXPR-TRAN.
000210     05  XSR-GROUP-ID                   PIC 9(09).
000220     05  XSR-PAID-BY                    PIC 9(09).
000230     05  XSR-AMOUNT                     PIC S9(9)V99.
000240     05  XSR-DESC                       PIC X(80).
000250     05  XSR-CATEGORY-CODE              PIC X(03).
000260     05  XSR-CURRENCY-CODE              PIC X(03).
000270     05  XSR-EXPENSE-DTE                PIC 9(08).
000280     05  XSR-SPLIT-TYPE                 PIC X(01).
000290         88  XSR-TYPE-EQUAL                 VALUE 'E'.
000300         88  XSR-TYPE-PERCENT                VALUE 'P'.
000310         88  XSR-TYPE-CUSTOM                 VALUE 'C'.
000320     05  XSR-DETAIL-COUNT               PIC 9(03).
000330     05  XSR-SPLIT-DETAIL OCCURS 1 TO 50 TIMES
000340             DEPENDING ON XSR-DETAIL-COUNT
000350             INDEXED BY XSR-DETAIL-IDX.
000360         10  XSR-SD-USER-ID             PIC 9(09).
000370         10  XSR-SD-AMOUNT              PIC S9(9)V99.
000380         10  XSR-SD-PERCENT             PIC S9(3)V9999.
000390     05  FILLER                         PIC X(10).
