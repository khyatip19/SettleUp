000010*----------------------------------------------------------------*
000020*                 XSTOTR  -  TOTAL-OWED SUMMARY RECORD           *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - PER-USER, ALL-GROUPS TOTAL-OWED SUMMARY.*
000050* WRITTEN BY XS0006, ONE RECORD PER TOTAL-OWED REQUEST.          *
000060*----------------------------------------------------------------*
000070* CHANGE LOG                                                     *
000080*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0078               *
000090*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000100*----------------------------------------------------------------*
000110 01  XS-TOTAL-OWED-RECORD.
000120     05  XST-USER-ID                    PIC 9(09).
000130     05  XST-TOTAL-OWED                 PIC S9(9)V99.
000140     05  FILLER                         PIC X(20).
