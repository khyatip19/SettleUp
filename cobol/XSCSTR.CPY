000010*----------------------------------------------------------------*
000020*              XSCSTR  -  CUSTOM SPLIT FAN-OUT REQUEST           *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - CUSTOM SPLIT FAN-OUT REQUEST, READ BY   *
000050* XS0004.  CARRIES THE EXPENSE/GROUP BEING SPLIT PLUS A USER-ID  *
000060* TO AMOUNT MAP (XSC-MAP-ENTRY).  ANY GROUP MEMBER NOT PRESENT   *
000070* IN THE MAP RECEIVES A SPLIT OF 0.00 - SEE XS0004 300-FANOUT.   *
000080*----------------------------------------------------------------*
000090* CHANGE LOG                                                     *
000100*   19920503  RHM  ORIGINAL LAYOUT - TICKET SU-0089               *
000110*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000120*----------------------------------------------------------------*
000130 01  XS-CSTR-TRAN.
000140     05  XSC-EXPENSE-ID                 PIC 9(09).
000150     05  XSC-GROUP-ID                   PIC 9(09).
000160     05  XSC-MAP-COUNT                  PIC 9(03).
000170     05  XSC-MAP-ENTRY OCCURS 1 TO 50 TIMES
000180             DEPENDING ON XSC-MAP-COUNT
000190             INDEXED BY XSC-MAP-IDX.
000200         10  XSC-MAP-USER-ID            PIC 9(09).
000210         10  XSC-MAP-AMOUNT             PIC S9(9)V99.
000220     05  FILLER                         PIC X(10).
