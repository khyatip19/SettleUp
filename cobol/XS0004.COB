000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0004                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   CUSTOM SPLIT FAN-OUT - READS A CUSTOM-SPLIT       *
000070*              REQUEST NAMING AN ALREADY-POSTED EXPENSE AND A    *
000080*              USER-ID TO AMOUNT MAP, THEN FANS THE SPLIT OUT    *
000090*              OVER THE FULL GROUP ROSTER - ANY MEMBER NOT       *
000100*              PRESENT IN THE MAP RECEIVES A SPLIT OF 0.00.      *
000110*              THIS PROGRAM DOES NOT WRITE THE EXPENSE OUTPUT    *
000120*              RECORD - THE EXPENSE IS ASSUMED ALREADY POSTED    *
000130*              BY XS0001 OR XS0002 BEFORE THIS RUN.              *
000140*                                                                *
000150*----------------------------------------------------------------*
000160* CHANGE LOG                                                     *
000170*   19920503  RHM  ORIGINAL STUB - TICKET SU-0089                 *
000180*   19920611  RHM  FULL MAP-LOOKUP FAN-OUT BUILT OUT - SU-0091    *
000190*   19930512  DKP  SEQ CONTROL REC NOW SHARED WITH XS0001/XS0002  *
000200*                  TICKET SU-0138                                *
000210*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000220*                  TICKET SU-Y2K-004                             *
000230*   20030714  DKP  000-MAIN-LINE RECODED FROM PERFORM ... UNTIL  *
000240*                  TO A PRIME-READ/TEST/GO TO LOOP - TICKET      *
000250*                  SU-0318                                      *
000260*----------------------------------------------------------------*
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    XS0004.
000290 AUTHOR.        R H MARTINDALE.
000300 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000310 DATE-WRITTEN.  MAY 1992.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000340
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.    IBM-PC.
000380 OBJECT-COMPUTER.    IBM-PC.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000420
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT XS-GROUP-MASTER  ASSIGN TO GRPMAST
000460            ORGANIZATION IS RELATIVE
000470            ACCESS MODE IS RANDOM
000480            RELATIVE KEY IS WS-GROUP-RRN
000490            FILE STATUS IS WS-GROUP-STATUS.
000500     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000510            ORGANIZATION IS RELATIVE
000520            ACCESS MODE IS RANDOM
000530            RELATIVE KEY IS WS-SPLIT-RRN
000540            FILE STATUS IS WS-SPLIT-STATUS.
000550     SELECT XS-SEQ-CTL       ASSIGN TO SEQCTL
000560            ORGANIZATION IS RELATIVE
000570            ACCESS MODE IS RANDOM
000580            RELATIVE KEY IS WS-SEQ-RRN
000590            FILE STATUS IS WS-SEQ-STATUS.
000600     SELECT XS-CSTR-TRAN     ASSIGN TO CSTRTRN
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS IS WS-TRAN-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  XS-GROUP-MASTER
000670     LABEL RECORDS ARE STANDARD.
000680     COPY XSGRPM.
000690
000700 FD  XS-SPLIT-MASTER
000710     LABEL RECORDS ARE STANDARD.
000720     COPY XSSPLR.
000730
000740 FD  XS-SEQ-CTL
000750     LABEL RECORDS ARE STANDARD.
000760     COPY XSSEQC.
000770
000780 FD  XS-CSTR-TRAN
000790     LABEL RECORDS ARE STANDARD.
000800     COPY XSCSTR.
000810
000820 WORKING-STORAGE SECTION.
000830*----------------------------------------------------------------*
000840*                      FILE STATUS SWITCHES                      *
000850*----------------------------------------------------------------*
000860 01  WS-FILE-STATUSES.
000870     05  WS-GROUP-STATUS             PIC X(02) VALUE '00'.
000880         88  WS-GROUP-OK                 VALUE '00'.
000890         88  WS-GROUP-NOTFND             VALUE '23'.
000900     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
000910         88  WS-SPLIT-OK                 VALUE '00'.
000920     05  WS-SEQ-STATUS               PIC X(02) VALUE '00'.
000930         88  WS-SEQ-OK                   VALUE '00'.
000940     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
000950         88  WS-TRAN-OK                  VALUE '00'.
000960         88  WS-TRAN-EOF                 VALUE '10'.
000970     05  FILLER                      PIC X(10).
000980
000990*----------------------------------------------------------------*
001000*                       RELATIVE KEY FIELDS                      *
001010*----------------------------------------------------------------*
001020 01  WS-KEYS.
001030     05  WS-GROUP-RRN                PIC 9(09) COMP.
001040     05  WS-SPLIT-RRN                PIC 9(09) COMP.
001050     05  WS-SEQ-RRN                  PIC 9(09) COMP VALUE 1.
001060     05  FILLER                      PIC X(08).
001070
001080*----------------------------------------------------------------*
001090*                      WORKING ACCUMULATORS                      *
001100*----------------------------------------------------------------*
001110 01  WS-WORK-FIELDS.
001120     05  WS-NEW-SPLIT-ID             PIC 9(09).
001130     05  WS-MEMBER-SUB               PIC 9(03) COMP VALUE 0.
001140     05  WS-MAP-SUB                  PIC 9(03) COMP VALUE 0.
001150     05  WS-MAP-FOUND-SW             PIC X(01) VALUE 'N'.
001160         88  WS-MAP-FOUND                VALUE 'Y'.
001170     05  WS-SPLIT-AMT                PIC S9(9)V99.
001180     05  WS-RECS-POSTED              PIC 9(07) COMP VALUE 0.
001190     05  WS-SPLITS-WRITTEN           PIC 9(07) COMP VALUE 0.
001200     05  FILLER                      PIC X(10).
001210*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001220*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001230 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001240
001250*----------------------------------------------------------------*
001260*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001270*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001280*----------------------------------------------------------------*
001290 01  WS-RUN-DATE-YYMMDD.
001300     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001310     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001320     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001330     05  FILLER                      PIC X(02).
001340
001350 01  WS-RUN-DATE.
001360     05  WS-RUN-CCYY.
001370         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001380         10  WS-RUN-CCYY-YY          PIC 9(02).
001390     05  WS-RUN-MM                   PIC 9(02).
001400     05  WS-RUN-DD                   PIC 9(02).
001410     05  FILLER                      PIC X(02).
001420 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001430
001440 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001450     88  WS-END-OF-TRAN                 VALUE 'Y'.
001460
001470 01  WS-ABEND-MESSAGE.
001480     05  WS-ABEND-TEXT               PIC X(60).
001490     05  WS-ABEND-KEY-VALUE          PIC X(09).
001500     05  FILLER                      PIC X(11).
001510
001520 PROCEDURE DIVISION.
001530*----------------------------------------------------------------*
001540*   000-MAIN-LINE  -  PRIME THE FIRST TRANSACTION, THEN LOOP ON   *
001550*   A GO TO UNTIL END OF FILE IS SEEN, MATCHING THE PRIME-READ    *
001560*   STYLE USED IN THE CICS TASK-START LOGIC ELSEWHERE IN THIS     *
001570*   SHOP (SEE ADDON-CICS-CINT'S SETUP-GOODMORNING DISPATCH).      *
001580*----------------------------------------------------------------*
001590 000-MAIN-LINE.
001600     PERFORM 100-INITIALIZE
001610         THRU 100-EXIT
001620     PERFORM 200-READ-CSTR-TRAN
001630         THRU 200-EXIT.
001640 000-PROCESS-LOOP.
001650     IF WS-END-OF-TRAN
001660         GO TO 000-DONE
001670     END-IF
001680     PERFORM 300-FANOUT-REQUEST
001690         THRU 300-EXIT
001700     GO TO 000-PROCESS-LOOP.
001710 000-DONE.
001720     PERFORM 900-TERMINATE
001730         THRU 900-EXIT
001740     STOP RUN.
001750
001760 100-INITIALIZE.
001770     OPEN INPUT XS-GROUP-MASTER
001780     OPEN I-O   XS-SPLIT-MASTER
001790*        SEQ-CTL IS OPENED I-O BECAUSE 340-NEXT-SPLIT-ID
001800*        REWRITES IT FOR EVERY SPLIT - THE SAME CONTROL RECORD
001810*        IS SHARED WITH XS0001 AND XS0002 (SEE SU-0138).
001820     OPEN I-O   XS-SEQ-CTL
001830     OPEN INPUT XS-CSTR-TRAN
001840     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
001850*        SLIDING WINDOW PER THE Y2K PASS - SEE SU-Y2K-004.
001860     IF WS-RUN-YY-OF-YYMMDD < 50
001870         MOVE 20 TO WS-RUN-CCYY-CENTURY
001880     ELSE
001890         MOVE 19 TO WS-RUN-CCYY-CENTURY
001900     END-IF
001910     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
001920     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
001930     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
001940     DISPLAY 'XS0004 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X
001950     MOVE 1 TO WS-SEQ-RRN
001960     READ XS-SEQ-CTL
001970         INVALID KEY
001980             GO TO 910-ABEND-FATAL.
001990 100-EXIT.
002000     EXIT.
002010
002020*----------------------------------------------------------------*
002030*   200-READ-CSTR-TRAN  -  ONE TRANSACTION NAMES ONE ALREADY-     *
002040*   POSTED EXPENSE AND CARRIES THE USER-ID/AMOUNT MAP USED TO     *
002050*   FAN THE CUSTOM SPLIT OUT ACROSS THE GROUP ROSTER.             *
002060*----------------------------------------------------------------*
002070 200-READ-CSTR-TRAN.
002080     READ XS-CSTR-TRAN
002090         AT END
002100             MOVE 'Y' TO WS-END-OF-TRAN-SW
002110         NOT AT END
002120             ADD 1 TO WS-RECS-READ.
002130 200-EXIT.
002140     EXIT.
002150
002160*----------------------------------------------------------------*
002170*   300-FANOUT-REQUEST  -  ONE CUSTOM-SPLIT REQUEST PRODUCES ONE  *
002180*   SPLIT RECORD PER GROUP MEMBER, WHETHER OR NOT THAT MEMBER IS  *
002190*   NAMED IN THE REQUEST'S AMOUNT MAP (320-FANOUT-MEMBER HANDLES  *
002200*   THE MAP-MISS CASE).                                          *
002210*----------------------------------------------------------------*
002220 300-FANOUT-REQUEST.
002230     PERFORM 310-READ-GROUP-MASTER
002240         THRU 310-EXIT
002250     PERFORM 320-FANOUT-MEMBER
002260         THRU 320-EXIT
002270         VARYING WS-MEMBER-SUB FROM 1 BY 1
002280         UNTIL WS-MEMBER-SUB > XS-MEMBER-COUNT
002290     ADD 1 TO WS-RECS-POSTED
002300     PERFORM 200-READ-CSTR-TRAN
002310         THRU 200-EXIT.
002320 300-EXIT.
002330     EXIT.
002340
002350*        RANDOM READ OF THE GROUP ROSTER NAMED ON THE REQUEST -
002360*        SUPPLIES BOTH THE MEMBER COUNT AND THE MEMBER USER-ID
002370*        TABLE THAT 320-FANOUT-MEMBER WALKS.
002380 310-READ-GROUP-MASTER.
002390     MOVE XSC-GROUP-ID TO WS-GROUP-RRN
002400     READ XS-GROUP-MASTER
002410         INVALID KEY
002420             MOVE 'GROUP NOT FOUND - CUSTOM SPLIT FANOUT' TO
002430                 WS-ABEND-TEXT
002440             MOVE XSC-GROUP-ID TO WS-ABEND-KEY-VALUE
002450             GO TO 910-ABEND-FATAL.
002460 310-EXIT.
002470     EXIT.
002480
002490*----------------------------------------------------------------*
002500*   320-FANOUT-MEMBER  -  WALKS THE FULL GROUP ROSTER AND, FOR    *
002510*   EACH MEMBER, LOOKS UP THE AMOUNT THE CALLER NAMED FOR THAT    *
002520*   USER IN THE REQUEST'S USER-ID/AMOUNT MAP (330-LOOKUP-MAP) - A *
002530*   MEMBER NOT PRESENT IN THE MAP GETS A SPLIT OF 0.00.  THIS IS  *
002540*   THE DEFINED DEFAULT, NOT AN ERROR CONDITION - SEE XSCSTR.CPY. *
002550*----------------------------------------------------------------*
002560 320-FANOUT-MEMBER.
002570     MOVE 'N' TO WS-MAP-FOUND-SW
002580     MOVE ZERO TO WS-SPLIT-AMT
002590     PERFORM 330-LOOKUP-MAP
002600         THRU 330-EXIT
002610         VARYING WS-MAP-SUB FROM 1 BY 1
002620         UNTIL WS-MAP-SUB > XSC-MAP-COUNT
002630             OR WS-MAP-FOUND
002640     PERFORM 340-NEXT-SPLIT-ID
002650         THRU 340-EXIT
002660     MOVE WS-NEW-SPLIT-ID            TO XS-SPLIT-ID
002670     MOVE XSC-EXPENSE-ID             TO XS-SPLIT-EXPENSE-ID
002680     MOVE XS-MEMBER-USER-ID (WS-MEMBER-SUB)
002690                                      TO XS-SPLIT-USER-ID
002700     MOVE XSC-GROUP-ID               TO XS-SPLIT-GROUP-ID
002710     MOVE WS-SPLIT-AMT               TO XS-SPLIT-AMOUNT
002720     MOVE 'C'                        TO XS-SPLIT-TYPE
002730*    NO PERCENTAGE BASIS ON A CUSTOM-MAP SPLIT - SU-0331.
002740     MOVE ZERO                       TO XS-SPLIT-PCT-BASIS
002750     MOVE SPACES                     TO XS-SPLIT-CURRENCY-CODE
002760     MOVE WS-RUN-DATE-X              TO XS-SPLIT-CREATE-DTE
002770     MOVE ZERO                       TO XS-SPLIT-PAID-DTE
002780     MOVE ZERO                       TO XS-SPLIT-SETTLED-DTE
002790     MOVE WS-RUN-DATE-X              TO XS-SPLIT-LAST-MAINT-DTE
002800     MOVE 'XS0004'                   TO XS-SPLIT-LAST-MAINT-BY
002810     MOVE 'P'                        TO XS-SPLIT-STATUS
002820     WRITE XS-SPLIT-RECORD
002830         INVALID KEY
002840             GO TO 910-ABEND-FATAL
002850     ADD 1 TO WS-SPLITS-WRITTEN.
002860 320-EXIT.
002870     EXIT.
002880
002890 330-LOOKUP-MAP.
002900     IF XSC-MAP-USER-ID (WS-MAP-SUB) =
002910             XS-MEMBER-USER-ID (WS-MEMBER-SUB)
002920         MOVE XSC-MAP-AMOUNT (WS-MAP-SUB) TO WS-SPLIT-AMT
002930         MOVE 'Y' TO WS-MAP-FOUND-SW
002940     END-IF.
002950 330-EXIT.
002960     EXIT.
002970
002980*        SAME SHARED SEQUENCE-CONTROL RECORD AS XS0001 AND
002990*        XS0002 - SPLIT-IDS ARE GLOBALLY UNIQUE ACROSS ALL
003000*        SPLIT-PRODUCING PROGRAMS IN THE SUITE.
003010 340-NEXT-SPLIT-ID.
003020     ADD 1 TO XSS-NEXT-SPLIT-ID
003030     MOVE XSS-NEXT-SPLIT-ID TO WS-NEW-SPLIT-ID
003040     MOVE XSS-NEXT-SPLIT-ID TO WS-SPLIT-RRN
003050     REWRITE XS-SEQ-CONTROL-RECORD
003060         INVALID KEY
003070             GO TO 910-ABEND-FATAL.
003080 340-EXIT.
003090     EXIT.
003100
003110*----------------------------------------------------------------*
003120*   900-TERMINATE  -  CLOSES ALL FOUR FILES AND REPORTS COUNTS    *
003130*   FOR OPERATIONS TO BALANCE REQUESTS READ AGAINST SPLITS        *
003140*   WRITTEN (ONE REQUEST SHOULD PRODUCE XS-MEMBER-COUNT SPLITS).  *
003150*----------------------------------------------------------------*
003160 900-TERMINATE.
003170     CLOSE XS-GROUP-MASTER
003180     CLOSE XS-SPLIT-MASTER
003190     CLOSE XS-SEQ-CTL
003200     CLOSE XS-CSTR-TRAN
003210     DISPLAY 'XS0004 - FANOUT REQS READ       = ' WS-RECS-READ
003220     DISPLAY 'XS0004 - FANOUT REQS POSTED     = ' WS-RECS-POSTED
003230     DISPLAY 'XS0004 - SPLITS WRITTEN         = '
003240         WS-SPLITS-WRITTEN.
003250 900-EXIT.
003260     EXIT.
003270
003280*----------------------------------------------------------------*
003290*   910-ABEND-FATAL  -  A GROUP NAMED ON A FAN-OUT REQUEST THAT   *
003300*   IS NOT ON FILE IS FATAL - DISPLAY THE DIAGNOSTIC AND          *
003310*   TERMINATE THE RUN.                                            *
003320*----------------------------------------------------------------*
003330 910-ABEND-FATAL.
003340     DISPLAY 'XS0004 ABEND - ' WS-ABEND-TEXT
003350     DISPLAY 'XS0004 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
003360     CLOSE XS-GROUP-MASTER
003370     CLOSE XS-SPLIT-MASTER
003380     CLOSE XS-SEQ-CTL
003390     CLOSE XS-CSTR-TRAN
003400     MOVE 16 TO RETURN-CODE
003410     STOP RUN.
003420 910-EXIT.
003430     EXIT.
