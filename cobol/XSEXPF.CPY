000010*----------------------------------------------------------------*
000020*                  XSEXPF  -  FIXED-SPLIT EXPENSE TRAN            *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - EXPENSE TRANSACTION, FIXED-SPLIT FORM.  *
000050* READ BY XS0002.  ONE ENTRY PER EXPENSE TO POST WITH AN EVEN    *
000060* EQUAL SPLIT ACROSS THE WHOLE GROUP ROSTER - NO PER-MEMBER      *
000070* DETAIL IS CARRIED ON THIS TRANSACTION.                         *
000080*----------------------------------------------------------------*
000090* CHANGE LOG                                                     *
000100*   19910304  RHM  ORIGINAL LAYOUT - TICKET SU-0031               *
000110*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000120*----------------------------------------------------------------*
000130 01  XS-EXPF-TRAN.
000140     05  XSF-GROUP-ID                   PIC 9(09).
000150     05  XSF-PAID-BY                    PIC 9(09).
000160     05  XSF-AMOUNT                     PIC S9(9)V99.
000170     05  XSF-DESC                       PIC X(80).
000180     05  FILLER                         PIC X(20).
