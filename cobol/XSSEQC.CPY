000010*----------------------------------------------------------------*
000020*                 XSSEQC  -  KEY GENERATOR CONTROL REC           *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - SINGLE-RECORD CONTROL FILE HOLDING THE  *
000050* NEXT SURROGATE KEY TO HAND OUT FOR GROUP-ID, EXPENSE-ID AND    *
000060* SPLIT-ID.  READ, INCREMENTED AND REWRITTEN BY EVERY PROGRAM    *
000070* THAT CREATES A NEW MASTER OR TRANSACTION RECORD (XS0000,       *
000080* XS0001, XS0002, XS0004) SO KEYS STAY UNIQUE ACROSS RUNS.       *
000090*----------------------------------------------------------------*
000100* CHANGE LOG                                                     *
000110*   19900614  RHM  ORIGINAL LAYOUT - TICKET SU-0001               *
000120*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000130*   20000403  FLB  ADDED XSS-NEXT-GROUP-ID FOR XS0000 CREATE-     *
000140*                  GROUP FUNCTION - TICKET SU-0251                *
000150*----------------------------------------------------------------*
000160 01  XS-SEQ-CONTROL-RECORD.
000170     05  XSS-CTL-KEY                    PIC X(01).
000180     05  XSS-NEXT-EXPENSE-ID            PIC 9(09).
000190     05  XSS-NEXT-SPLIT-ID              PIC 9(09).
000200     05  XSS-NEXT-GROUP-ID              PIC 9(09).
000210     05  FILLER                         PIC X(11).
