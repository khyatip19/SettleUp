000010*----------------------------------------------------------------*
000020*                      XSGRPM  -  GROUP MASTER                   *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - GROUP MASTER RECORD.                    *
000050*                                                                *
000060* ONE ENTRY PER GROUP.  XS-MEMBER-IDS IS THE ROSTER THE SPLIT    *
000070* ENGINE FANS EXPENSES OUT OVER.  BUILT/MAINTAINED BY XS0000.    *
000080*                                                                *
000090* XS-MEMBER-TBL-FIXED IS A FIXED 50-ENTRY REDEFINITION OF THE    *
000100* DEPENDING-ON TABLE SO A PROGRAM CAN SEARCH ALL WITHOUT WORRY-  *
000110* ING ABOUT THE CURRENT OCCURS COUNT (NO ISAM ON THIS BOX, SO    *
000120* GROUP LOOKUP BY MEMBER IS A TABLE SEARCH, NOT A KEYED READ).   *
000130*----------------------------------------------------------------*
000140* CHANGE LOG                                                     *
000150*   19900911  RHM  ORIGINAL LAYOUT - TICKET SU-0002               *
000160*   19941005  DKP  RAISED MAX ROSTER 20 TO 50 - TICKET SU-0204    *
000170*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000180*   20030829  DKP  ADDED REC-STATUS, CURRENCY, DEFAULT-SPLIT-TYPE *
000190*                  SETTLE-FREQ AND CREATE-DATE/BY, REBUILT THE    *
000200*                  FIXED-TABLE REDEFINE TO MATCH - TICKET SU-0331 *
000210*----------------------------------------------------------------*
000220 01  XS-GROUP-RECORD.
000230     05  XS-GROUP-ID                    PIC 9(09).
000240     05  XS-GROUP-ID-X REDEFINES
000250         XS-GROUP-ID                    PIC X(09).
000260     05  XS-GROUP-NAME                  PIC X(40).
000270     05  XS-GROUP-REC-STATUS            PIC X(01).
000280         88  XS-GROUP-ACTIVE                VALUE 'A'.
000290         88  XS-GROUP-ARCHIVED              VALUE 'R'.
000300         88  XS-GROUP-CLOSED                VALUE 'C'.
000310     05  XS-GROUP-CURRENCY-CODE         PIC X(03).
000320     05  XS-GROUP-DEFAULT-SPLIT-TYPE    PIC X(01).
000330         88  XS-GROUP-DFLT-EQUAL            VALUE 'E'.
000340         88  XS-GROUP-DFLT-PERCENT          VALUE 'P'.
000350         88  XS-GROUP-DFLT-CUSTOM           VALUE 'C'.
000360     05  XS-GROUP-SETTLE-FREQ-CODE      PIC X(01).
000370         88  XS-GROUP-SETTLE-WEEKLY         VALUE 'W'.
000380         88  XS-GROUP-SETTLE-MONTHLY        VALUE 'M'.
000390         88  XS-GROUP-SETTLE-MANUAL         VALUE 'N'.
000400     05  XS-GROUP-CREATE-DTE            PIC 9(08).
000410     05  XS-GROUP-CREATE-BY             PIC X(08).
000420     05  XS-MEMBER-COUNT                PIC 9(03).
000430     05  XS-MEMBER-TBL OCCURS 1 TO 50 TIMES
000440             DEPENDING ON XS-MEMBER-COUNT
000450             INDEXED BY XS-MEMBER-IDX.
000460         10  XS-MEMBER-USER-ID          PIC 9(09).
000470     05  XS-GROUP-LAST-MAINT-DTE        PIC 9(08).
000480     05  XS-GROUP-LAST-MAINT-BY         PIC X(08).
000490     05  FILLER                         PIC X(10).
000500
000510 01  XS-MEMBER-TBL-FIXED REDEFINES XS-GROUP-RECORD.
000520     05  FILLER                         PIC X(74).
000530     05  XS-MEMBER-FIXED-ENTRY OCCURS 50 TIMES
000540             INDEXED BY XS-MEMBER-FIXED-IDX.
000550         10  XS-MEMBER-FIXED-ID         PIC 9(09).
000560     05  FILLER                         PIC X(26).
