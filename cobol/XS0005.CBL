000010*----------------------------------------------------------------*
000020*                                                                *
000030*   PROGRAM:   XS0005                                            *
000040*   SYSTEM:    SETTLEUP EXPENSE/SPLIT BATCH SUITE                *
000050*                                                                *
000060*   PURPOSE:   BALANCE INQUIRY - FOR EACH (USER, GROUP) BALANCE  *
000070*              REQUEST, SCANS THE SPLIT MASTER ACCUMULATING      *
000080*              PENDING SPLITS INTO TOTAL-OWED AND PAID SPLITS    *
000090*              INTO TOTAL-PAID FOR THAT USER WITHIN THAT GROUP,  *
000100*              THEN WRITES ONE BALANCE SUMMARY RECORD.  SETTLED  *
000110*              SPLITS ARE EXCLUDED FROM BOTH TOTALS - A SETTLED  *
000120*              SPLIT NO LONGER CONTRIBUTES TO THE BALANCE.       *
000130*                                                                *
000140*----------------------------------------------------------------*
000150* CHANGE LOG                                                     *
000160*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0077               *
000170*   19920630  RHM  EXCLUDED SETTLED SPLITS FROM TOTALS - WAS      *
000180*                  COUNTING THEM AS STILL OWED - TICKET SU-0093  *
000190*   19990109  FLB  Y2K CLEANUP PASS - EXPANDED YEAR FIELDS        *
000200*                  TICKET SU-Y2K-004                             *
000210*   20030714  DKP  420-APPLY-SPLIT RECODED FROM EVALUATE TO THE  *
000220*                  IF/GO TO DISPATCH THIS SHOP USES ELSEWHERE -  *
000230*                  TICKET SU-0318                                *
000240*----------------------------------------------------------------*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    XS0005.
000270 AUTHOR.        R H MARTINDALE.
000280 INSTALLATION.  SETTLEUP FINANCIAL SYSTEMS GROUP.
000290 DATE-WRITTEN.  JANUARY 1992.
000300 DATE-COMPILED.
000310 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.    IBM-PC.
000360 OBJECT-COMPUTER.    IBM-PC.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 ON STATUS-0 IS SU-RERUN-SWITCH.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT XS-USER-MASTER   ASSIGN TO USRMAST
000440            ORGANIZATION IS RELATIVE
000450            ACCESS MODE IS RANDOM
000460            RELATIVE KEY IS WS-USER-RRN
000470            FILE STATUS IS WS-USER-STATUS.
000480     SELECT XS-GROUP-MASTER  ASSIGN TO GRPMAST
000490            ORGANIZATION IS RELATIVE
000500            ACCESS MODE IS RANDOM
000510            RELATIVE KEY IS WS-GROUP-RRN
000520            FILE STATUS IS WS-GROUP-STATUS.
000530     SELECT XS-SPLIT-MASTER  ASSIGN TO SPLMAST
000540            ORGANIZATION IS RELATIVE
000550            ACCESS MODE IS SEQUENTIAL
000560            FILE STATUS IS WS-SPLIT-STATUS.
000570     SELECT XS-BREQ-TRAN     ASSIGN TO BREQTRN
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS IS WS-TRAN-STATUS.
000600     SELECT XS-BALANCE-OUT   ASSIGN TO BALOUT
000610            ORGANIZATION IS SEQUENTIAL
000620            FILE STATUS IS WS-BALOUT-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  XS-USER-MASTER
000670     LABEL RECORDS ARE STANDARD.
000680     COPY XSUSRM.
000690
000700 FD  XS-GROUP-MASTER
000710     LABEL RECORDS ARE STANDARD.
000720     COPY XSGRPM.
000730
000740 FD  XS-SPLIT-MASTER
000750     LABEL RECORDS ARE STANDARD.
000760     COPY XSSPLR.
000770
000780 FD  XS-BREQ-TRAN
000790     LABEL RECORDS ARE STANDARD.
000800     COPY XSBREQ.
000810
000820 FD  XS-BALANCE-OUT
000830     LABEL RECORDS ARE STANDARD.
000840     COPY XSBALR.
000850
000860 WORKING-STORAGE SECTION.
000870*----------------------------------------------------------------*
000880*                      FILE STATUS SWITCHES                      *
000890*----------------------------------------------------------------*
000900 01  WS-FILE-STATUSES.
000910     05  WS-USER-STATUS              PIC X(02) VALUE '00'.
000920         88  WS-USER-OK                  VALUE '00'.
000930         88  WS-USER-NOTFND              VALUE '23'.
000940     05  WS-GROUP-STATUS             PIC X(02) VALUE '00'.
000950         88  WS-GROUP-OK                 VALUE '00'.
000960         88  WS-GROUP-NOTFND             VALUE '23'.
000970     05  WS-SPLIT-STATUS             PIC X(02) VALUE '00'.
000980         88  WS-SPLIT-OK                 VALUE '00'.
000990         88  WS-SPLIT-EOF                VALUE '10'.
001000     05  WS-TRAN-STATUS              PIC X(02) VALUE '00'.
001010         88  WS-TRAN-OK                  VALUE '00'.
001020         88  WS-TRAN-EOF                 VALUE '10'.
001030     05  WS-BALOUT-STATUS            PIC X(02) VALUE '00'.
001040         88  WS-BALOUT-OK                VALUE '00'.
001050     05  FILLER                      PIC X(10).
001060
001070*----------------------------------------------------------------*
001080*                       RELATIVE KEY FIELDS                      *
001090*----------------------------------------------------------------*
001100 01  WS-KEYS.
001110     05  WS-USER-RRN                 PIC 9(09) COMP.
001120     05  WS-GROUP-RRN                PIC 9(09) COMP.
001130     05  FILLER                      PIC X(08).
001140
001150*----------------------------------------------------------------*
001160*                      WORKING ACCUMULATORS                      *
001170*----------------------------------------------------------------*
001180 01  WS-WORK-FIELDS.
001190     05  WS-RECS-WRITTEN             PIC 9(07) COMP VALUE 0.
001200     05  WS-TOTAL-OWED               PIC S9(9)V99.
001210     05  WS-TOTAL-PAID               PIC S9(9)V99.
001220     05  WS-NET                      PIC S9(9)V99.
001230     05  WS-SPLIT-EOF-SW             PIC X(01) VALUE 'N'.
001240         88  WS-SPLIT-AT-EOF             VALUE 'Y'.
001250     05  FILLER                      PIC X(10).
001260*    RECORD COUNT PULLED OUT TO ITS OWN 77-LEVEL PER SHOP
001270*    STANDARD (SEE SM0000 RETURN-CODE CONVENTION) - SU-0327
001280 77  WS-RECS-READ                PIC 9(07) COMP VALUE 0.
001290
001300*----------------------------------------------------------------*
001310*         YEAR-2000 DATE WORK AREA AND REDEFINITIONS              *
001320*         (ADDED UNDER TICKET SU-Y2K-004 - NOT BUSINESS DATA)     *
001330*----------------------------------------------------------------*
001340 01  WS-RUN-DATE-YYMMDD.
001350     05  WS-RUN-YY-OF-YYMMDD         PIC 9(02).
001360     05  WS-RUN-MM-OF-YYMMDD         PIC 9(02).
001370     05  WS-RUN-DD-OF-YYMMDD         PIC 9(02).
001380     05  FILLER                      PIC X(02).
001390
001400 01  WS-RUN-DATE.
001410     05  WS-RUN-CCYY.
001420         10  WS-RUN-CCYY-CENTURY     PIC 9(02).
001430         10  WS-RUN-CCYY-YY          PIC 9(02).
001440     05  WS-RUN-MM                   PIC 9(02).
001450     05  WS-RUN-DD                   PIC 9(02).
001460     05  FILLER                      PIC X(02).
001470 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC X(08).
001480
001490 01  WS-END-OF-TRAN-SW              PIC X(01) VALUE 'N'.
001500     88  WS-END-OF-TRAN                 VALUE 'Y'.
001510
001520 01  WS-ABEND-MESSAGE.
001530     05  WS-ABEND-TEXT               PIC X(60).
001540     05  WS-ABEND-KEY-VALUE          PIC X(09).
001550     05  FILLER                      PIC X(11).
001560
001570 PROCEDURE DIVISION.
001580*----------------------------------------------------------------*
001590*   000-MAIN-LINE  -  ONE BALANCE REQUEST IN, ONE BALANCE SUMMARY *
001600*   RECORD OUT.  STANDARD OPEN/PRIME-READ/PROCESS/CLOSE SHAPE.    *
001610 000-MAIN-LINE.
001620     PERFORM 100-INITIALIZE
001630         THRU 100-EXIT
001640     PERFORM 200-READ-BREQ-TRAN
001650         THRU 200-EXIT
001660     PERFORM 300-BUILD-BALANCE
001670         THRU 300-EXIT
001680         UNTIL WS-END-OF-TRAN
001690     PERFORM 900-TERMINATE
001700         THRU 900-EXIT
001710     STOP RUN.
001720
001730 100-INITIALIZE.
001740*        NOTE THE SPLIT MASTER IS NOT OPENED HERE - IT IS OPENED
001750*        AND CLOSED INSIDE 400-SCAN-SPLITS ON EVERY REQUEST, NOT
001760*        HELD OPEN FOR THE WHOLE RUN.
001770     OPEN INPUT  XS-USER-MASTER
001780     OPEN INPUT  XS-GROUP-MASTER
001790     OPEN INPUT  XS-BREQ-TRAN
001800     OPEN OUTPUT XS-BALANCE-OUT
001810     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
001820*        SLIDING WINDOW PER THE Y2K PASS - SEE SU-Y2K-004.
001830     IF WS-RUN-YY-OF-YYMMDD < 50
001840         MOVE 20 TO WS-RUN-CCYY-CENTURY
001850     ELSE
001860         MOVE 19 TO WS-RUN-CCYY-CENTURY
001870     END-IF
001880     MOVE WS-RUN-YY-OF-YYMMDD  TO WS-RUN-CCYY-YY
001890     MOVE WS-RUN-MM-OF-YYMMDD  TO WS-RUN-MM
001900     MOVE WS-RUN-DD-OF-YYMMDD  TO WS-RUN-DD
001910     DISPLAY 'XS0005 - RUN DATE (CCYYMMDD)    = ' WS-RUN-DATE-X.
001920 100-EXIT.
001930     EXIT.
001940
001950*----------------------------------------------------------------*
001960*   200-READ-BREQ-TRAN  -  ONE TRANSACTION NAMES ONE USER WITHIN  *
001970*   ONE GROUP TO BE BALANCED.                                    *
001980*----------------------------------------------------------------*
001990 200-READ-BREQ-TRAN.
002000     READ XS-BREQ-TRAN
002010         AT END
002020             MOVE 'Y' TO WS-END-OF-TRAN-SW
002030         NOT AT END
002040             ADD 1 TO WS-RECS-READ.
002050 200-EXIT.
002060     EXIT.
002070
002080*----------------------------------------------------------------*
002090*   300-BUILD-BALANCE  -  LOOKS UP THE USER AND GROUP NAMED ON    *
002100*   THE REQUEST, ZEROES THE TWO ACCUMULATORS, SCANS THE SPLIT     *
002110*   MASTER (400-SCAN-SPLITS), THEN WRITES ONE BALANCE RECORD.     *
002120*----------------------------------------------------------------*
002130 300-BUILD-BALANCE.
002140     PERFORM 310-READ-USER-MASTER
002150         THRU 310-EXIT
002160     PERFORM 320-READ-GROUP-MASTER
002170         THRU 320-EXIT
002180     MOVE ZERO TO WS-TOTAL-OWED
002190     MOVE ZERO TO WS-TOTAL-PAID
002200     PERFORM 400-SCAN-SPLITS
002210         THRU 400-EXIT
002220     COMPUTE WS-NET = WS-TOTAL-OWED - WS-TOTAL-PAID
002230     MOVE XSQ-USER-ID    TO XSB-USER-ID
002240     MOVE XSQ-GROUP-ID   TO XSB-GROUP-ID
002250     MOVE WS-TOTAL-OWED  TO XSB-TOTAL-OWED
002260     MOVE WS-TOTAL-PAID  TO XSB-TOTAL-PAID
002270     MOVE WS-NET         TO XSB-NET
002280     WRITE XS-BALANCE-RECORD
002290     ADD 1 TO WS-RECS-WRITTEN
002300     PERFORM 200-READ-BREQ-TRAN
002310         THRU 200-EXIT.
002320 300-EXIT.
002330     EXIT.
002340
002350*        RANDOM READ BY USER-ID - NOT FOUND IS FATAL, THE SAME
002360*        POLICY AS EVERY OTHER LOOKUP IN THIS SUITE.
002370 310-READ-USER-MASTER.
002380     MOVE XSQ-USER-ID TO WS-USER-RRN
002390     READ XS-USER-MASTER
002400         INVALID KEY
002410             MOVE 'USER NOT FOUND - BALANCE INQUIRY' TO
002420                 WS-ABEND-TEXT
002430             MOVE XSQ-USER-ID TO WS-ABEND-KEY-VALUE
002440             GO TO 910-ABEND-FATAL.
002450 310-EXIT.
002460     EXIT.
002470
002480*        RANDOM READ BY GROUP-ID - SAME FATAL-ON-MISS POLICY.
002490 320-READ-GROUP-MASTER.
002500     MOVE XSQ-GROUP-ID TO WS-GROUP-RRN
002510     READ XS-GROUP-MASTER
002520         INVALID KEY
002530             MOVE 'GROUP NOT FOUND - BALANCE INQUIRY' TO
002540                 WS-ABEND-TEXT
002550             MOVE XSQ-GROUP-ID TO WS-ABEND-KEY-VALUE
002560             GO TO 910-ABEND-FATAL.
002570 320-EXIT.
002580     EXIT.
002590
002600*----------------------------------------------------------------*
002610*   400-SCAN-SPLITS  -  RE-SCANS THE SPLIT MASTER FROM THE TOP    *
002620*   FOR EVERY BALANCE REQUEST - VOLUMES ON THIS FILE ARE LOW      *
002630*   ENOUGH THAT A SORT/MERGE PASS IS NOT WARRANTED (SAME          *
002640*   JUDGEMENT AS XS0006).  ONLY SPLITS MATCHING BOTH THE          *
002650*   REQUESTED USER AND GROUP ARE ACCUMULATED - PENDING GOES TO    *
002660*   TOTAL-OWED, PAID GOES TO TOTAL-PAID.  SETTLED SPLITS MATCH    *
002670*   NEITHER EVALUATE BRANCH BELOW AND FALL OUT UNCOUNTED - SEE    *
002680*   TICKET SU-0093.                                               *
002690*----------------------------------------------------------------*
002700 400-SCAN-SPLITS.
002710     MOVE 'N' TO WS-SPLIT-EOF-SW
002720     OPEN INPUT XS-SPLIT-MASTER
002730     PERFORM 410-READ-SPLIT THRU 410-EXIT
002740     PERFORM 420-APPLY-SPLIT
002750         THRU 420-EXIT
002760         UNTIL WS-SPLIT-AT-EOF
002770     CLOSE XS-SPLIT-MASTER.
002780 400-EXIT.
002790     EXIT.
002800
002810 410-READ-SPLIT.
002820     READ XS-SPLIT-MASTER
002830         AT END
002840             MOVE 'Y' TO WS-SPLIT-EOF-SW.
002850 410-EXIT.
002860     EXIT.
002870
002880*----------------------------------------------------------------*
002890*   420-APPLY-SPLIT  -  RECODED OFF EVALUATE PER SU-0318.  A      *
002900*   SPLIT MATCHING NEITHER THE USER NOR THE GROUP ON THE REQUEST  *
002910*   FALLS STRAIGHT THROUGH TO THE NEXT READ.  A MATCHING SPLIT    *
002920*   IS TESTED PENDING-THEN-PAID AND GOES TO WHICHEVER ACCUMULATOR *
002930*   APPLIES - A SETTLED SPLIT MATCHES NEITHER TEST AND FALLS OUT  *
002940*   UNCOUNTED, PER SU-0093.                                      *
002950*----------------------------------------------------------------*
002960 420-APPLY-SPLIT.
002970     IF XS-SPLIT-USER-ID = XSQ-USER-ID AND
002980        XS-SPLIT-GROUP-ID = XSQ-GROUP-ID
002990         IF XS-SPLIT-PENDING
003000             GO TO 421-ADD-OWED
003010         END-IF
003020         IF XS-SPLIT-PAID
003030             GO TO 422-ADD-PAID
003040         END-IF
003050     END-IF
003060     GO TO 420-CONTINUE.
003070 421-ADD-OWED.
003080     ADD XS-SPLIT-AMOUNT TO WS-TOTAL-OWED
003090     GO TO 420-CONTINUE.
003100 422-ADD-PAID.
003110     ADD XS-SPLIT-AMOUNT TO WS-TOTAL-PAID.
003120 420-CONTINUE.
003130     PERFORM 410-READ-SPLIT THRU 410-EXIT.
003140 420-EXIT.
003150     EXIT.
003160
003170*----------------------------------------------------------------*
003180*   900-TERMINATE  -  CLOSES THE FOUR FILES HELD OPEN FOR THE     *
003190*   WHOLE RUN AND REPORTS REQUESTS READ AGAINST BALANCES WRITTEN  *
003200*   (THE TWO COUNTS SHOULD MATCH ONE-FOR-ONE).                   *
003210*----------------------------------------------------------------*
003220 900-TERMINATE.
003230     CLOSE XS-USER-MASTER
003240     CLOSE XS-GROUP-MASTER
003250     CLOSE XS-BREQ-TRAN
003260     CLOSE XS-BALANCE-OUT
003270     DISPLAY 'XS0005 - BALANCE REQS READ      = ' WS-RECS-READ
003280     DISPLAY 'XS0005 - BALANCE RECS WRITTEN   = '
003290         WS-RECS-WRITTEN.
003300 900-EXIT.
003310     EXIT.
003320
003330*----------------------------------------------------------------*
003340*   910-ABEND-FATAL  -  A BALANCE REQUEST NAMING A USER OR GROUP  *
003350*   NOT ON FILE IS FATAL - DISPLAY THE DIAGNOSTIC AND TERMINATE   *
003360*   THE RUN.                                                      *
003370*----------------------------------------------------------------*
003380 910-ABEND-FATAL.
003390     DISPLAY 'XS0005 ABEND - ' WS-ABEND-TEXT
003400     DISPLAY 'XS0005 ABEND - KEY VALUE = ' WS-ABEND-KEY-VALUE
003410     CLOSE XS-USER-MASTER
003420     CLOSE XS-GROUP-MASTER
003430     CLOSE XS-BREQ-TRAN
003440     CLOSE XS-BALANCE-OUT
003450     MOVE 16 TO RETURN-CODE
003460     STOP RUN.
003470 910-EXIT.
003480     EXIT.
