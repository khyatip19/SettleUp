000010*----------------------------------------------------------------*
000020*                       XSUSRM  -  USER MASTER                   *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - USER MASTER RECORD.                     *
000050*                                                                *
000060* ONE ENTRY PER REGISTERED USER.  THIS FILE IS BUILT AND         *
000070* MAINTAINED OUTSIDE THIS SUITE (ACCOUNT SIGN-UP IS NOT PART     *
000080* OF THE BATCH) - EVERY PROGRAM IN THE SUITE OPENS XS-USER-      *
000090* MASTER INPUT ONLY AND NEVER WRITES TO IT.                      *
000100*                                                                *
000110* XS-USER-PASSWORD IS CARRIED AS FILLER-EQUIVALENT SPACE ONLY -  *
000120* NO PROGRAM IN THIS SUITE EVER MOVES OR TESTS IT.  SIGN-ON      *
000130* SECURITY IS HANDLED BY A FRONT-END NOT IN SCOPE HERE.          *
000140*----------------------------------------------------------------*
000150* CHANGE LOG                                                     *
000160*   19900614  RHM  ORIGINAL LAYOUT - TICKET SU-0001               *
000170*   19930222  DKP  WIDENED XS-USER-NAME 30 TO 40 - TICKET SU-0118 *
000180*   19990109  FLB  ADDED XS-USER-REC-STATUS FOR Y2K CLEANUP PASS  *
000190*                  TICKET SU-Y2K-004                              *
000200*   20030829  DKP  ADDED MAILING-ADDRESS, PHONE, CURRENCY AND     *
000210*                  NOTIFICATION-PREFERENCE BLOCKS TO BRING THIS   *
000220*                  RECORD UP TO THE WIDTH OF THE FRONT END'S      *
000230*                  OWN PROFILE SCREEN - TICKET SU-0331            *
000240*----------------------------------------------------------------*
000250 01  XS-USER-RECORD.
000260     05  XS-USER-ID                     PIC 9(09).
000270     05  XS-USER-ID-X REDEFINES
000280         XS-USER-ID                     PIC X(09).
000290     05  XS-USER-NAME                   PIC X(40).
000300     05  XS-USER-EMAIL                  PIC X(60).
000310     05  XS-USER-PASSWORD               PIC X(60).
000320     05  XS-USER-REC-STATUS             PIC X(01).
000330         88  XS-USER-ACTIVE                 VALUE 'A'.
000340         88  XS-USER-INACTIVE               VALUE 'I'.
000350     05  XS-USER-ADDRESS.
000360         10  XS-USER-ADDR-LINE-1        PIC X(30).
000370         10  XS-USER-ADDR-LINE-2        PIC X(30).
000380         10  XS-USER-CITY               PIC X(20).
000390         10  XS-USER-STATE              PIC X(02).
000400         10  XS-USER-ZIP                PIC X(10).
000410         10  XS-USER-COUNTRY-CODE       PIC X(03).
000420     05  XS-USER-PHONE-NUM              PIC X(14).
000430     05  XS-USER-CURRENCY-CODE          PIC X(03).
000440         88  XS-USER-CURR-USD               VALUE 'USD'.
000450         88  XS-USER-CURR-CAD               VALUE 'CAD'.
000460         88  XS-USER-CURR-EUR               VALUE 'EUR'.
000470     05  XS-USER-NOTIFY-SW              PIC X(01).
000480         88  XS-USER-NOTIFY-EMAIL           VALUE 'Y'.
000490         88  XS-USER-NOTIFY-NONE            VALUE 'N'.
000500     05  XS-USER-CREATE-DTE             PIC 9(08).
000510     05  XS-USER-CREATE-BY              PIC X(08).
000520     05  XS-USER-LAST-LOGIN-DTE         PIC 9(08).
000530     05  XS-USER-LAST-MAINT-DTE         PIC 9(08).
000540     05  XS-USER-LAST-MAINT-BY          PIC X(08).
000550     05  FILLER                         PIC X(20).
