000010*----------------------------------------------------------------*
000020*                   XSBALR  -  BALANCE SUMMARY RECORD            *
000030*----------------------------------------------------------------*
000040* SETTLEUP BATCH SUITE - PER (USER, GROUP) BALANCE SUMMARY.      *
000050* WRITTEN BY XS0005, ONE RECORD PER BALANCE REQUEST PROCESSED.   *
000060*----------------------------------------------------------------*
000070* CHANGE LOG                                                     *
000080*   19920114  RHM  ORIGINAL LAYOUT - TICKET SU-0077               *
000090*   19990109  FLB  Y2K CLEANUP PASS - TICKET SU-Y2K-004           *
000100*----------------------------------------------------------------*
000110 01  XS-BALANCE-RECORD.
000120     05  XSB-USER-ID                    PIC 9(09).
000130     05  XSB-GROUP-ID                   PIC 9(09).
000140     05  XSB-TOTAL-OWED                 PIC S9(9)V99.
000150     05  XSB-TOTAL-PAID                 PIC S9(9)V99.
000160     05  XSB-NET                        PIC S9(9)V99.
000170     05  FILLER                         PIC X(20).
